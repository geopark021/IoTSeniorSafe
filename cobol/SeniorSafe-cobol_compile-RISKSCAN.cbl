000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RISKSCAN.
000300 AUTHOR. MIN-HO SEO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/04/89.
000600 DATE-COMPILED. 05/04/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900*******************************************************************
001000*REMARKS.
001100*
001200*          RUNS ONCE AN HOUR, TEN MINUTES PAST THE HOUR, AGAINST
001300*          EVERY HOUSEHOLD THAT HAS A PROTOTYPE (4-CHANNEL)
001400*          SENSOR-SUMMARY DATASET.  COUNTS "UNOCCUPIED-BUT-NOISY"
001500*          READINGS FALLING IN THE ROLLING ONE-HOUR WINDOW ENDING
001600*          AT SCAN TIME, AND RAISES AN AUTO-REPORT THROUGH RPTCREAT
001700*          WHEN THE COUNT CROSSES THE ALARM THRESHOLD.
001800*
001900*          THE LEGACY LED-ONLY KIT HAS NO OCCUPANCY OR NOISE
002000*          COLUMNS TO TEST, SO A HOUSEHOLD WITH ONLY THAT DATASET
002100*          IS NOT A CANDIDATE FOR THIS SCAN - IT IS STILL SCORED BY
002200*          RISKLIST'S NIGHTLY WORKLIST BUILD, JUST NOT BY THIS
002300*          HOURLY JOB.
002400*
002500*          SENSOR-SUMMARY RECORDS ARE STAMPED TO THE HOUR, NOT THE
002600*          MINUTE, SO THE "ROLLING HOUR" WINDOW IS TAKEN HERE AS
002700*          THE CURRENT HOUR BUCKET PLUS THE ONE IMMEDIATELY BEFORE
002800*          IT - THE FINEST GRANULARITY THE SOURCE DATA SUPPORTS.
002900*
003000*******************************************************************
003100*
003200*         HOUSEHOLD MASTER FILE    -   SNRSAFE.PROD.HSHOLD.MASTER
003300*
003400*         SENSOR SUMMARY FILE      -   DYNAMIC, SEE 200-SELECT-
003500*                                       SENSOR-SOURCE BELOW
003600*
003700*******************************************************************
003800*-----------------------------------------------------------------
003900* CHANGE LOG
004000*   1989-05-04  MHS  ORIGINAL
004100*   1999-01-08  JCK  Y2K - RECORDED-DATE FIELD ALREADY PIC 9(8),
004200*                     REVIEWED, NO CHANGE REQUIRED
004300*   2016-06-19  DLH  REQ 49610 - SEVERITY-5 HIGH BAND ADDED, WAS
004400*                     TREATING EVERY TRIGGER AS MEDIUM
004500*   2020-01-27  MHS  REQ 52690 - LEGACY LED-ONLY HOUSEHOLDS SKIPPED
004600*                     FROM THIS SCAN, NO OCCUPANCY/NOISE COLUMNS TO
004700*                     TEST ON THAT KIT
004800*   2023-04-11  MHS  REQ 55049 - MEDIUM/HIGH ALARM CUTOFFS PULLED OUT
004900*                     OF 100/400 AS LITERALS, NAMED AND PACKED AS
005000*                     WS-ALARM-BANDS - NO CHANGE TO THE BAND VALUES
005100*******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT HSHOLD-FILE
006000            ASSIGN       TO HSHOLD
006100            ORGANIZATION IS INDEXED
006200            ACCESS MODE  IS DYNAMIC
006300            RECORD KEY   IS HSH-HOUSEHOLD-ID
006400            FILE STATUS  IS HSHOLD-STATUS.
006500 
006600     SELECT SENSOR-SUMMARY-FILE
006700            ASSIGN       TO DYNAMIC WS-SENSRSUM-DSN
006800            ORGANIZATION IS SEQUENTIAL
006900            ACCESS MODE  IS SEQUENTIAL
007000            FILE STATUS  IS SENSRSUM-STATUS.
007100 
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  HSHOLD-FILE
007500     RECORD CONTAINS 200 CHARACTERS
007600     DATA RECORD IS HOUSEHOLD-MASTER-REC.
007700 COPY HSHOLD.
007800 
007900 FD  SENSOR-SUMMARY-FILE
008000     RECORD CONTAINS 36 CHARACTERS
008100     DATA RECORD IS SENSOR-SUMMARY-FILE-REC.
008200 01  SENSOR-SUMMARY-FILE-REC          PIC X(36).
008300 
008400 WORKING-STORAGE SECTION.
008500 COPY SENSRSUM.
008600 
008700 01  FILE-STATUS-CODES.
008800     05  HSHOLD-STATUS                PIC X(02).
008900         88  HSHOLD-OK                    VALUE "00".
009000         88  HSHOLD-AT-END                 VALUE "10".
009100     05  SENSRSUM-STATUS               PIC X(02).
009200         88  SENSRSUM-OK                   VALUE "00".
009300         88  SENSRSUM-NOTFOUND             VALUE "35".
009400     05  FILLER                        PIC X(06).
009500 
009600 01  SWITCHES.
009700     05  MORE-HOUSEHOLDS-SW            PIC X(01) VALUE "Y".
009800         88  NO-MORE-HOUSEHOLDS            VALUE "N".
009900     05  MORE-SENSOR-RECS-SW           PIC X(01) VALUE "Y".
010000         88  NO-MORE-SENSOR-RECS           VALUE "N".
010100     05  WS-SOURCE-FOUND-SW            PIC X(01) VALUE "N".
010200         88  WS-SOURCE-FOUND               VALUE "Y".
010300     05  FILLER                        PIC X(10).
010400 
010500 01  WS-DYNAMIC-DSNAMES.
010600     05  WS-SENSRSUM-DSN               PIC X(44).
010700     05  FILLER                        PIC X(10).
010800 
010900 01  WS-DATE-FIELDS.
011000     05  WS-NOW-YMD                    PIC 9(08).
011100     05  WS-NOW-HMS                    PIC 9(06).
011200     05  WS-NOW-HMS-SPLIT REDEFINES WS-NOW-HMS.
011300         10  WS-NOW-HH                  PIC 9(02).
011400         10  WS-NOW-MM                  PIC 9(02).
011500         10  WS-NOW-SS                  PIC 9(02).
011600     05  WS-PRIOR-HOUR-YMD              PIC 9(08).
011700     05  WS-PRIOR-HOUR-HH                PIC 9(02) COMP.
011800     05  FILLER                         PIC X(10).
011900 
012000 01  DAYS-IN-MONTH-TABLE.
012100     05  FILLER                        PIC 9(02) VALUE 31.
012200     05  FILLER                        PIC 9(02) VALUE 28.
012300     05  FILLER                        PIC 9(02) VALUE 31.
012400     05  FILLER                        PIC 9(02) VALUE 30.
012500     05  FILLER                        PIC 9(02) VALUE 31.
012600     05  FILLER                        PIC 9(02) VALUE 30.
012700     05  FILLER                        PIC 9(02) VALUE 31.
012800     05  FILLER                        PIC 9(02) VALUE 31.
012900     05  FILLER                        PIC 9(02) VALUE 30.
013000     05  FILLER                        PIC 9(02) VALUE 31.
013100     05  FILLER                        PIC 9(02) VALUE 30.
013200     05  FILLER                        PIC 9(02) VALUE 31.
013300 01  DAYS-IN-MONTH-TAB REDEFINES DAYS-IN-MONTH-TABLE.
013400     05  DAYS-IN-MONTH                 PIC 9(02) OCCURS 12 TIMES.
013500 
013600 01  WS-PRIOR-DAY-SPLIT REDEFINES WS-PRIOR-HOUR-YMD.
013700     05  WS-PRIOR-CCYY                  PIC 9(04).
013800     05  WS-PRIOR-MM                    PIC 9(02).
013900     05  WS-PRIOR-DD                    PIC 9(02).
014000 01  WS-NOW-DAY-SPLIT REDEFINES WS-NOW-YMD.
014100     05  WS-NOW-CCYY                    PIC 9(04).
014200     05  WS-NOW-MM                      PIC 9(02).
014300     05  WS-NOW-DD                      PIC 9(02).
014400 01  WS-LEAP-FIELDS.
014500     05  WS-LEAP-QUOTIENT               PIC 9(04) COMP.
014600     05  WS-LEAP-REMAINDER              PIC 9(02) COMP.
014700     05  FILLER                         PIC X(10).
014800 
014900 01  WS-SCAN-FIELDS.
015000     05  WS-TRIGGER-COUNT               PIC 9(04) COMP VALUE ZERO.
015100     05  WS-SEVERITY-CODE                PIC 9(01).
015200     05  WS-COUNT-EDIT                   PIC ZZZ9.
015300     05  FILLER                          PIC X(10).
015400 
015500*    ALARM-BAND CUTOFFS FOR 400-RAISE-AUTO-REPORT - PACKED AND
015600*    NAMED HERE, NOT LEFT AS LITERALS IN THE IF, SO THE NEXT
015700*    REQUEST TO MOVE THE BAND IS A ONE-FIELD CHANGE
015800 01  WS-ALARM-BANDS.
015900     05  WS-TRIGGER-MEDIUM-CUTOFF        PIC 9(02) COMP-3 VALUE 3.
016000     05  WS-TRIGGER-HIGH-CUTOFF          PIC 9(02) COMP-3 VALUE 5.
016100     05  FILLER                          PIC X(10).
016200 
016300 COPY ABNDREC.
016400 
016500 LINKAGE SECTION.
016600 01  LK-REPORT-DATA.
016700     05  LK-REQUEST-CODE                PIC X(01).
016800     05  LK-REPORT-FIELDS.
016900         10  LK-REPORT-ID               PIC 9(09).
017000         10  LK-MANAGER-ID              PIC 9(06).
017100         10  LK-HOUSEHOLD-ID            PIC 9(06).
017200         10  LK-STATUS-CODE             PIC 9(01).
017300         10  LK-AGENCY-NAME             PIC X(30).
017400         10  LK-DESCRIPTION             PIC X(200).
017500 01  LK-RETURN-CD                       PIC S9(4) COMP.
017600 
017700 PROCEDURE DIVISION.
017800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017900     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-HOUSEHOLDS.
018000     PERFORM 999-CLEANUP THRU 999-EXIT.
018100     MOVE +0 TO RETURN-CODE.
018200     GOBACK.
018300 
018400 000-HOUSEKEEPING.
018500     MOVE "000-HOUSEKEEPING       " TO PARA-NAME.
018600     OPEN I-O HSHOLD-FILE.
018700     ACCEPT WS-NOW-YMD FROM DATE YYYYMMDD.
018800     ACCEPT WS-NOW-HMS FROM TIME.
018900     PERFORM 250-COMPUTE-PRIOR-HOUR THRU 250-EXIT.
019000     MOVE "O" TO LK-REQUEST-CODE.
019100     CALL "RPTCREAT" USING LK-REQUEST-CODE, LK-REPORT-FIELDS,
019200             LK-RETURN-CD.
019300     IF LK-RETURN-CD NOT = ZERO
019400         MOVE "RPTCREAT OPEN REQUEST FAILED" TO ABEND-REASON
019500         GO TO 1000-ABEND-RTN.
019600 000-EXIT.
019700     EXIT.
019800 
019900 100-MAINLINE.
020000     MOVE "100-MAINLINE           " TO PARA-NAME.
020100     PERFORM 110-READ-NEXT-HOUSEHOLD THRU 110-EXIT.
020200     IF NOT NO-MORE-HOUSEHOLDS
020300         PERFORM 200-SELECT-SENSOR-SOURCE THRU 200-EXIT
020400         IF WS-SOURCE-FOUND
020500             PERFORM 300-COUNT-ROLLING-HOUR THRU 300-EXIT
020600             IF WS-TRIGGER-COUNT >= WS-TRIGGER-MEDIUM-CUTOFF
020700                 PERFORM 400-RAISE-AUTO-REPORT THRU 400-EXIT.
020800 100-EXIT.
020900     EXIT.
021000 
021100 110-READ-NEXT-HOUSEHOLD.
021200     MOVE "110-READ-NEXT-HOUSEHOLD" TO PARA-NAME.
021300     READ HSHOLD-FILE NEXT RECORD
021400         AT END
021500             SET NO-MORE-HOUSEHOLDS TO TRUE.
021600 110-EXIT.
021700     EXIT.
021800 
021900 200-SELECT-SENSOR-SOURCE.
022000     MOVE "200-SELECT-SENSOR-SOURCE" TO PARA-NAME.
022100     MOVE "N" TO WS-SOURCE-FOUND-SW.
022200     STRING "SNRSAFE.PROD.SENSRSUM.H" DELIMITED BY SIZE
022300            HSH-HOUSEHOLD-ID DELIMITED BY SIZE
022400            INTO WS-SENSRSUM-DSN.
022500     OPEN INPUT SENSOR-SUMMARY-FILE.
022600     IF SENSRSUM-OK
022700         SET WS-SOURCE-FOUND TO TRUE
022800     ELSE
022900         CLOSE SENSOR-SUMMARY-FILE.
023000 200-EXIT.
023100     EXIT.
023200 
023300 250-COMPUTE-PRIOR-HOUR.
023400     MOVE "250-COMPUTE-PRIOR-HOUR " TO PARA-NAME.
023500     MOVE WS-NOW-YMD TO WS-PRIOR-HOUR-YMD.
023600     IF WS-NOW-HH > 0
023700         COMPUTE WS-PRIOR-HOUR-HH = WS-NOW-HH - 1
023800     ELSE
023900         MOVE 23 TO WS-PRIOR-HOUR-HH
024000         PERFORM 260-ROLL-BACK-DAY THRU 260-EXIT.
024100 250-EXIT.
024200     EXIT.
024300 
024400 260-ROLL-BACK-DAY.
024500     MOVE "260-ROLL-BACK-DAY      " TO PARA-NAME.
024600     IF WS-NOW-DD > 1
024700         SUBTRACT 1 FROM WS-PRIOR-DD
024800     ELSE
024900         PERFORM 270-ROLL-BACK-MONTH THRU 270-EXIT.
025000 260-EXIT.
025100     EXIT.
025200 
025300 270-ROLL-BACK-MONTH.
025400     MOVE "270-ROLL-BACK-MONTH    " TO PARA-NAME.
025500     IF WS-NOW-MM > 1
025600         COMPUTE WS-PRIOR-MM = WS-NOW-MM - 1
025700     ELSE
025800         MOVE 12 TO WS-PRIOR-MM
025900         COMPUTE WS-PRIOR-CCYY = WS-NOW-CCYY - 1.
026000     MOVE DAYS-IN-MONTH (WS-PRIOR-MM) TO WS-PRIOR-DD.
026100     IF WS-PRIOR-MM = 2
026200         PERFORM 280-CHECK-LEAP-YEAR THRU 280-EXIT.
026300 270-EXIT.
026400     EXIT.
026500 
026600 280-CHECK-LEAP-YEAR.
026700     MOVE "280-CHECK-LEAP-YEAR    " TO PARA-NAME.
026800     DIVIDE WS-PRIOR-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
026900             REMAINDER WS-LEAP-REMAINDER.
027000     IF WS-LEAP-REMAINDER = ZERO
027100         MOVE 29 TO WS-PRIOR-DD.
027200 280-EXIT.
027300     EXIT.
027400 
027500 300-COUNT-ROLLING-HOUR.
027600     MOVE "300-COUNT-ROLLING-HOUR " TO PARA-NAME.
027700     MOVE ZERO TO WS-TRIGGER-COUNT.
027800     MOVE "Y" TO MORE-SENSOR-RECS-SW.
027900     PERFORM 310-READ-AND-TEST-REC THRU 310-EXIT
028000         UNTIL NO-MORE-SENSOR-RECS.
028100     CLOSE SENSOR-SUMMARY-FILE.
028200 300-EXIT.
028300     EXIT.
028400 
028500 310-READ-AND-TEST-REC.
028600     MOVE "310-READ-AND-TEST-REC  " TO PARA-NAME.
028700     READ SENSOR-SUMMARY-FILE INTO SENSOR-SUMMARY-REC
028800         AT END SET NO-MORE-SENSOR-RECS TO TRUE
028900     END-READ.
029000     IF NOT NO-MORE-SENSOR-RECS
029100         PERFORM 320-TEST-IN-WINDOW THRU 320-EXIT.
029200 310-EXIT.
029300     EXIT.
029400 
029500 320-TEST-IN-WINDOW.
029600     MOVE "320-TEST-IN-WINDOW     " TO PARA-NAME.
029700     IF (SSM-RECORDED-DATE = WS-NOW-YMD AND
029800         SSM-RECORDED-HOUR = WS-NOW-HH)
029900        OR
030000        (SSM-RECORDED-DATE = WS-PRIOR-HOUR-YMD AND
030100         SSM-RECORDED-HOUR = WS-PRIOR-HOUR-HH)
030200         IF SSM-OCCUPIED-NO AND SSM-NOISY-YES
030300             ADD 1 TO WS-TRIGGER-COUNT.
030400 320-EXIT.
030500     EXIT.
030600 
030700 400-RAISE-AUTO-REPORT.
030800     MOVE "400-RAISE-AUTO-REPORT  " TO PARA-NAME.
030900     IF WS-TRIGGER-COUNT >= WS-TRIGGER-HIGH-CUTOFF
031000         MOVE 2 TO WS-SEVERITY-CODE
031100     ELSE
031200         MOVE 1 TO WS-SEVERITY-CODE.
031300     MOVE WS-TRIGGER-COUNT TO WS-COUNT-EDIT.
031400     MOVE "W"                TO LK-REQUEST-CODE.
031500     MOVE ZERO                TO LK-MANAGER-ID.
031600     MOVE HSH-HOUSEHOLD-ID     TO LK-HOUSEHOLD-ID.
031700     MOVE WS-SEVERITY-CODE     TO LK-STATUS-CODE.
031800     MOVE "공동생활지원센터"   TO LK-AGENCY-NAME.
031900     MOVE SPACES               TO LK-DESCRIPTION.
032000     STRING "무점유·소음 패턴 " DELIMITED BY SIZE
032100            WS-COUNT-EDIT DELIMITED BY SIZE
032200            "회" DELIMITED BY SIZE
032300            INTO LK-DESCRIPTION.
032400     CALL "RPTCREAT" USING LK-REQUEST-CODE, LK-REPORT-FIELDS,
032500             LK-RETURN-CD.
032600     IF LK-RETURN-CD NOT = ZERO
032700         MOVE "RPTCREAT WRITE REQUEST FAILED" TO ABEND-REASON
032800         GO TO 1000-ABEND-RTN.
032900 400-EXIT.
033000     EXIT.
033100 
033200 999-CLEANUP.
033300     MOVE "999-CLEANUP            " TO PARA-NAME.
033400     MOVE "C" TO LK-REQUEST-CODE.
033500     CALL "RPTCREAT" USING LK-REQUEST-CODE, LK-REPORT-FIELDS,
033600             LK-RETURN-CD.
033700     CLOSE HSHOLD-FILE.
033800 999-EXIT.
033900     EXIT.
034000 
034100 1000-ABEND-RTN.
034200     DISPLAY ABEND-REC.
034300     DISPLAY "*** ABNORMAL END OF JOB- RISKSCAN ***" UPON CONSOLE.
034400     DIVIDE ZERO-VAL INTO ONE-VAL.
