000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ELAPSFMT.
000300 AUTHOR. MIN-HO SEO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/22/88.
000600 DATE-COMPILED. 09/22/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900*******************************************************************
001000*REMARKS.
001100*
001200*          FORMATS THE ELAPSED TIME SINCE A HOUSEHOLD'S LAST
001300*          SENSOR ACTIVITY INTO THE KOREAN RELATIVE-TIME PHRASE
001400*          SHOWN ON THE HOUSEHOLD MONITORING SCREEN LISTING.
001500*          CALLED FROM HHMONTR ONCE PER HOUSEHOLD ROW.
001600*
001700*          LK-MINUTES-SINCE OF -1 MEANS THE HOUSEHOLD HAS NO
001800*          SENSOR READING ON FILE AT ALL - RETURNS THE
001900*          NO-DATA PHRASE RATHER THAN A BAND.
002000*
002100*******************************************************************
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*   1988-09-22  MHS  ORIGINAL
002500*   1999-01-08  JCK  Y2K - NO DATE MATH IN THIS PROGRAM, REVIEWED,
002600*                     NO CHANGE REQUIRED
002700*   2017-03-30  DLH  REQ 50310 - DAY BAND ADDED, WAS PRINTING
002800*                     "1440분 전" FOR ANYTHING OVER A DAY OLD
002900*   2020-08-14  MHS  REQ 53102 - LK-MINUTES-SINCE OF -1 NOW
003000*                     RETURNS "데이터 없음" INSTEAD OF ABENDING ON
003100*                     THE NEGATIVE-MINUTES DIVIDE
003200*   2023-04-11  MHS  REQ 55056 - ADDED WS-WHOLE-UNITS-X AS A ZONED
003300*                     REDEFINE OF THE PACKED WHOLE-UNITS FIELD, SAME
003400*                     SPLIT-VIEW HABIT AS WS-MINUTES-WORK-SPLIT ABOVE
003500*******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 
004300 DATA DIVISION.
004400 FILE SECTION.
004500 
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-WHOLE-UNITS           PIC S9(7) COMP-3.
004900     05  WS-WHOLE-UNITS-X REDEFINES WS-WHOLE-UNITS
005000                                   PIC S9(7).
005100     05  WS-EDIT-UNITS            PIC ZZZZZZ9.
005200     05  WS-EDIT-UNITS-X REDEFINES WS-EDIT-UNITS
005300                                   PIC X(07).
005400     05  WS-MINUTES-WORK          PIC S9(9) COMP-3.
005500     05  WS-MINUTES-WORK-SPLIT REDEFINES WS-MINUTES-WORK.
005600         10  FILLER               PIC S9(3).
005700         10  WS-MINUTES-LOW-6     PIC 9(6).
005800     05  WS-LEAD-SPACES           PIC 9(02) COMP.
005900     05  WS-START-POS             PIC 9(02) COMP.
006000     05  FILLER                   PIC X(10).
006100 
006200 LINKAGE SECTION.
006300 01  LK-MINUTES-SINCE             PIC S9(9) COMP.
006400 01  LK-ELAPSED-PHRASE            PIC X(20).
006500 01  LK-RETURN-CD                 PIC S9(4) COMP.
006600 
006700 PROCEDURE DIVISION USING LK-MINUTES-SINCE, LK-ELAPSED-PHRASE,
006800                          LK-RETURN-CD.
006900 000-MAINLINE.
007000     MOVE ZERO TO LK-RETURN-CD.
007100     MOVE SPACES TO LK-ELAPSED-PHRASE.
007200     IF LK-MINUTES-SINCE < ZERO
007300         MOVE "데이터 없음" TO LK-ELAPSED-PHRASE
007400     ELSE IF LK-MINUTES-SINCE < 60
007500         PERFORM 100-FORMAT-MINUTES THRU 100-EXIT
007600     ELSE IF LK-MINUTES-SINCE < 1440
007700         PERFORM 200-FORMAT-HOURS THRU 200-EXIT
007800     ELSE
007900         PERFORM 300-FORMAT-DAYS THRU 300-EXIT.
008000     GOBACK.
008100 
008200 100-FORMAT-MINUTES.
008300     MOVE LK-MINUTES-SINCE TO WS-EDIT-UNITS.
008400     PERFORM 900-TRIM-EDIT-UNITS THRU 900-EXIT.
008500     STRING WS-EDIT-UNITS-X(WS-START-POS:) DELIMITED BY SIZE
008600            "분 전" DELIMITED BY SIZE
008700            INTO LK-ELAPSED-PHRASE.
008800 100-EXIT.
008900     EXIT.
009000 
009100 200-FORMAT-HOURS.
009200     COMPUTE WS-WHOLE-UNITS = LK-MINUTES-SINCE / 60.
009300     MOVE WS-WHOLE-UNITS TO WS-EDIT-UNITS.
009400     PERFORM 900-TRIM-EDIT-UNITS THRU 900-EXIT.
009500     STRING WS-EDIT-UNITS-X(WS-START-POS:) DELIMITED BY SIZE
009600            "시간 전" DELIMITED BY SIZE
009700            INTO LK-ELAPSED-PHRASE.
009800 200-EXIT.
009900     EXIT.
010000 
010100 300-FORMAT-DAYS.
010200     COMPUTE WS-WHOLE-UNITS = LK-MINUTES-SINCE / 1440.
010300     MOVE WS-WHOLE-UNITS TO WS-EDIT-UNITS.
010400     PERFORM 900-TRIM-EDIT-UNITS THRU 900-EXIT.
010500     STRING WS-EDIT-UNITS-X(WS-START-POS:) DELIMITED BY SIZE
010600            "일 전" DELIMITED BY SIZE
010700            INTO LK-ELAPSED-PHRASE.
010800 300-EXIT.
010900     EXIT.
011000 
011100 900-TRIM-EDIT-UNITS.
011200     MOVE ZERO TO WS-LEAD-SPACES.
011300     INSPECT WS-EDIT-UNITS-X TALLYING WS-LEAD-SPACES
011400             FOR LEADING SPACES.
011500     COMPUTE WS-START-POS = WS-LEAD-SPACES + 1.
011600 900-EXIT.
011700     EXIT.
