000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MANRPT.
000300 AUTHOR. DAVID L. HAAS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED. 04/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900*******************************************************************
001000*REMARKS.
001100*
001200*          EDITS THE DAY'S MANUAL REPORT-REQUEST TRANSACTIONS KEYED
001300*          IN BY CASE MANAGERS THROUGH THE PORTAL FRONT END AND
001400*          CARRIED DOWN TO THIS SHOP OVERNIGHT.  EACH TRANSACTION
001500*          MUST NAME A HOUSEHOLD THAT IS STILL ON THE HOUSEHOLD
001600*          MASTER; A TRANSACTION THAT FAILS THAT LOOKUP IS WRITTEN
001700*          TO THE ERROR FILE INSTEAD OF BEING FILED.  A GOOD
001800*          TRANSACTION IS HANDED TO RPTCREAT, WHICH OWNS THE ACTUAL
001900*          REPORT-ID SEQUENCE AND FILE I-O.
002000*
002100*          THE TRANSACTION FILE ENDS WITH A TRAILER RECORD CARRYING
002200*          THE COUNT OF DETAIL RECORDS THE PORTAL EXTRACT WROTE -
002300*          IF THAT COUNT DOES NOT MATCH WHAT THIS JOB ACTUALLY READ
002400*          THE STEP ABENDS RATHER THAN FILE A PARTIAL DAY'S REPORTS.
002500*
002600*******************************************************************
002700*
002800*         MANUAL REPORT REQUEST FILE  -  SNRSAFE.PROD.MANRPT.TRAN
002900*
003000*         MANUAL REPORT ERROR FILE    -  SNRSAFE.PROD.MANRPT.ERR
003100*
003200*         HOUSEHOLD MASTER FILE       -  SNRSAFE.PROD.HSHOLD.MASTER
003300*
003400*******************************************************************
003500*-----------------------------------------------------------------
003600* CHANGE LOG
003700*   1989-04-02  DLH  ORIGINAL
003800*   1999-01-08  JCK  Y2K - NO DATE FIELDS ON THE TRANSACTION RECORD,
003900*                     REVIEWED, NO CHANGE REQUIRED
004000*   2018-02-05  MHS  REQ 51105 - DESCRIPTION WIDENED TO 80 BYTES TO
004100*                     MATCH THE PORTAL'S FREE-TEXT BOX
004200*   2022-07-11  DLH  REQ 54210 - REJECT A TRANSACTION FOR A
004300*                     CANCELLED HOUSEHOLD, PORTAL WAS STILL LETTING
004400*                     MANAGERS FILE AGAINST CLOSED CASES
004500*   2023-03-20  MHS  REQ 55040 - BACKED OUT THE 54210 CANCELLED-
004600*                     HOUSEHOLD EDIT.  CASEWORK REVIEW RULED THE
004700*                     PORTAL FORM SUBMISSION IS PROOF ENOUGH BY
004800*                     ITSELF - THE ONLY EDIT THIS STEP OWNS IS
004900*                     WHETHER THE HOUSEHOLD-ID IS STILL ON FILE
005000*   2023-03-20  MHS  REQ 55041 - PORTAL TRANSACTION RECORD NEVER
005100*                     CARRIED THE MANAGER'S REPORTED RISK LEVEL -
005200*                     ADDED MRR-RISK-LEVEL TO THE DETAIL LAYOUT AND
005300*                     PASS IT THROUGH TO RPTCREAT INSTEAD OF FILING
005400*                     EVERY MANUAL REPORT AS STATUS-CODE ZERO
005500*   2023-04-11  MHS  REQ 55052 - MORE-DATA-SW MOVED OUT TO A
005600*                     STANDALONE 77-LEVEL, WAS BURIED UNDER SWITCHES
005700*                     WITH THE HOUSEHOLD-GOOD INDICATOR
005800*   2023-04-11  MHS  REQ 55055 - ADDED HOUSEHOLD-MASTER-FLAT AS A
005900*                     THIRD REDEFINE ON THE MASTER RECORD, SAME FLAT-
006000*                     VIEW HABIT AS REBOOTCK
006100*******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT MANUAL-RPT-REQUEST
007000            ASSIGN       TO MANRQST
007100            FILE STATUS  IS MANRQST-STATUS.
007200 
007300     SELECT MANUAL-RPT-ERROR
007400            ASSIGN       TO MANRERR
007500            FILE STATUS  IS MANRERR-STATUS.
007600 
007700     SELECT HSHOLD-FILE
007800            ASSIGN       TO HSHOLD
007900            ORGANIZATION IS INDEXED
008000            ACCESS MODE  IS RANDOM
008100            RECORD KEY   IS HSH-HOUSEHOLD-ID
008200            FILE STATUS  IS HSHOLD-STATUS.
008300 
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  MANUAL-RPT-REQUEST
008700     RECORD CONTAINS 100 CHARACTERS
008800     DATA RECORD IS MANUAL-RPT-REQUEST-REC.
008900 01  MANUAL-RPT-REQUEST-REC.
009000     05  MRR-REC-TYPE                 PIC X(01).
009100         88  MRR-TRANSACTION-REC          VALUE "D".
009200         88  MRR-TRAILER-REC               VALUE "T".
009300     05  MRR-DETAIL-BODY REDEFINES MRR-REC-TYPE.
009400         10  FILLER                   PIC X(01).
009500         10  MRR-HOUSEHOLD-ID         PIC 9(06).
009600         10  MRR-MANAGER-ID           PIC 9(06).
009700         10  MRR-RISK-LEVEL           PIC 9(01).
009800         10  MRR-DESCRIPTION          PIC X(80).
009900         10  FILLER                   PIC X(05).
010000     05  MRR-TRAILER-BODY REDEFINES MRR-REC-TYPE.
010100         10  FILLER                   PIC X(01).
010200         10  MRR-TRAILER-COUNT        PIC 9(06).
010300         10  FILLER                   PIC X(92).
010400 
010500 FD  MANUAL-RPT-ERROR
010600     RECORD CONTAINS 100 CHARACTERS
010700     DATA RECORD IS MANUAL-RPT-REQUEST-REC.
010800 
010900 FD  HSHOLD-FILE
011000     RECORD CONTAINS 200 CHARACTERS
011100     DATA RECORD IS HOUSEHOLD-MASTER-REC.
011200 COPY HSHOLD.
011300 01  HOUSEHOLD-MASTER-FLAT REDEFINES HOUSEHOLD-MASTER-REC
011400                                     PIC X(200).
011500 
011600 WORKING-STORAGE SECTION.
011700 01  FILE-STATUS-CODES.
011800     05  MANRQST-STATUS               PIC X(02).
011900         88  MANRQST-OK                    VALUE "00".
012000     05  MANRERR-STATUS               PIC X(02).
012100         88  MANRERR-OK                    VALUE "00".
012200     05  HSHOLD-STATUS                 PIC X(02).
012300         88  HSHOLD-OK                     VALUE "00".
012400         88  HSHOLD-NOTFOUND                VALUE "23".
012500     05  FILLER                        PIC X(06).
012600 
012700 01  SWITCHES.
012800     05  WS-HOUSEHOLD-GOOD-SW          PIC X(01).
012900         88  WS-HOUSEHOLD-GOOD              VALUE "Y".
013000     05  FILLER                        PIC X(10).
013100 
013200 77  MORE-DATA-SW                  PIC X(01) VALUE "Y".
013300     88  NO-MORE-DATA                     VALUE "N".
013400 
013500 01  WS-COUNTERS.
013600     05  RECORDS-READ                  PIC 9(06) COMP VALUE ZERO.
013700     05  RECORDS-FILED                 PIC 9(06) COMP VALUE ZERO.
013800     05  RECORDS-IN-ERROR              PIC 9(06) COMP VALUE ZERO.
013900     05  IN-TRAILER-COUNT              PIC 9(06) COMP VALUE ZERO.
014000     05  FILLER                        PIC X(10).
014100 
014200 COPY ABNDREC.
014300 
014400 01  LK-REPORT-DATA.
014500     05  LK-REQUEST-CODE               PIC X(01).
014600     05  LK-REPORT-FIELDS.
014700         10  LK-REPORT-ID              PIC 9(09).
014800         10  LK-MANAGER-ID             PIC 9(06).
014900         10  LK-HOUSEHOLD-ID           PIC 9(06).
015000         10  LK-STATUS-CODE            PIC 9(01).
015100         10  LK-AGENCY-NAME            PIC X(30).
015200         10  LK-DESCRIPTION            PIC X(200).
015300 01  LK-RETURN-CD                      PIC S9(4) COMP.
015400 
015500 PROCEDURE DIVISION.
015600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015700     PERFORM 100-MAINLINE THRU 100-EXIT
015800         UNTIL NO-MORE-DATA OR MRR-TRAILER-REC.
015900     PERFORM 999-CLEANUP THRU 999-EXIT.
016000     MOVE +0 TO RETURN-CODE.
016100     GOBACK.
016200 
016300 000-HOUSEKEEPING.
016400     MOVE "000-HOUSEKEEPING       " TO PARA-NAME.
016500     OPEN INPUT  MANUAL-RPT-REQUEST.
016600     OPEN OUTPUT MANUAL-RPT-ERROR.
016700     OPEN INPUT  HSHOLD-FILE.
016800     MOVE "O" TO LK-REQUEST-CODE.
016900     CALL "RPTCREAT" USING LK-REQUEST-CODE, LK-REPORT-FIELDS,
017000             LK-RETURN-CD.
017100     IF LK-RETURN-CD NOT = ZERO
017200         MOVE "RPTCREAT OPEN REQUEST FAILED" TO ABEND-REASON
017300         GO TO 1000-ABEND-RTN.
017400     PERFORM 900-READ-TRANSACTION THRU 900-EXIT.
017500 000-EXIT.
017600     EXIT.
017700 
017800 100-MAINLINE.
017900     MOVE "100-MAINLINE           " TO PARA-NAME.
018000     ADD 1 TO RECORDS-READ.
018100     PERFORM 200-EDIT-TRANSACTION THRU 200-EXIT.
018200     IF WS-HOUSEHOLD-GOOD
018300         PERFORM 300-FILE-REPORT THRU 300-EXIT
018400     ELSE
018500         PERFORM 800-WRITE-ERROR-REC THRU 800-EXIT.
018600     PERFORM 900-READ-TRANSACTION THRU 900-EXIT.
018700 100-EXIT.
018800     EXIT.
018900 
019000 200-EDIT-TRANSACTION.
019100     MOVE "200-EDIT-TRANSACTION   " TO PARA-NAME.
019200     MOVE "N" TO WS-HOUSEHOLD-GOOD-SW.
019300     MOVE MRR-HOUSEHOLD-ID TO HSH-HOUSEHOLD-ID.
019400     READ HSHOLD-FILE
019500         INVALID KEY
019600             CONTINUE.
019700     IF HSHOLD-OK
019800         SET WS-HOUSEHOLD-GOOD TO TRUE.
019900 200-EXIT.
020000     EXIT.
020100 
020200 300-FILE-REPORT.
020300     MOVE "300-FILE-REPORT        " TO PARA-NAME.
020400     MOVE "W"               TO LK-REQUEST-CODE.
020500     MOVE MRR-MANAGER-ID     TO LK-MANAGER-ID.
020600     MOVE MRR-HOUSEHOLD-ID   TO LK-HOUSEHOLD-ID.
020700     MOVE MRR-RISK-LEVEL     TO LK-STATUS-CODE.
020800     MOVE "공동생활지원센터" TO LK-AGENCY-NAME.
020900     MOVE SPACES              TO LK-DESCRIPTION.
021000     MOVE MRR-DESCRIPTION     TO LK-DESCRIPTION.
021100     CALL "RPTCREAT" USING LK-REQUEST-CODE, LK-REPORT-FIELDS,
021200             LK-RETURN-CD.
021300     IF LK-RETURN-CD NOT = ZERO
021400         MOVE "RPTCREAT WRITE REQUEST FAILED" TO ABEND-REASON
021500         GO TO 1000-ABEND-RTN.
021600     ADD 1 TO RECORDS-FILED.
021700 300-EXIT.
021800     EXIT.
021900 
022000 800-WRITE-ERROR-REC.
022100     MOVE "800-WRITE-ERROR-REC    " TO PARA-NAME.
022200     WRITE MANUAL-RPT-REQUEST-REC.
022300     ADD 1 TO RECORDS-IN-ERROR.
022400 800-EXIT.
022500     EXIT.
022600 
022700 900-READ-TRANSACTION.
022800     MOVE "900-READ-TRANSACTION   " TO PARA-NAME.
022900     READ MANUAL-RPT-REQUEST
023000         AT END
023100             MOVE "N" TO MORE-DATA-SW
023200             GO TO 900-EXIT.
023300     IF MRR-TRAILER-REC
023400         MOVE MRR-TRAILER-COUNT TO IN-TRAILER-COUNT.
023500 900-EXIT.
023600     EXIT.
023700 
023800 999-CLEANUP.
023900     MOVE "999-CLEANUP            " TO PARA-NAME.
024000     MOVE "C" TO LK-REQUEST-CODE.
024100     CALL "RPTCREAT" USING LK-REQUEST-CODE, LK-REPORT-FIELDS,
024200             LK-RETURN-CD.
024300     IF RECORDS-READ NOT EQUAL TO IN-TRAILER-COUNT
024400         MOVE "TRAILER COUNT OUT OF BALANCE" TO ABEND-REASON
024500         MOVE IN-TRAILER-COUNT TO EXPECTED-VAL
024600         MOVE RECORDS-READ TO ACTUAL-VAL
024700         GO TO 1000-ABEND-RTN.
024800     DISPLAY "** RECORDS READ **".
024900     DISPLAY RECORDS-READ.
025000     DISPLAY "** RECORDS FILED **".
025100     DISPLAY RECORDS-FILED.
025200     DISPLAY "** RECORDS IN ERROR **".
025300     DISPLAY RECORDS-IN-ERROR.
025400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025500 999-EXIT.
025600     EXIT.
025700 
025800 850-CLOSE-FILES.
025900     MOVE "850-CLOSE-FILES        " TO PARA-NAME.
026000     CLOSE MANUAL-RPT-REQUEST MANUAL-RPT-ERROR HSHOLD-FILE.
026100 850-EXIT.
026200     EXIT.
026300 
026400 1000-ABEND-RTN.
026500     DISPLAY ABEND-REC.
026600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026700     DISPLAY "*** ABNORMAL END OF JOB- MANRPT ***" UPON CONSOLE.
026800     DIVIDE ZERO-VAL INTO ONE-VAL.
