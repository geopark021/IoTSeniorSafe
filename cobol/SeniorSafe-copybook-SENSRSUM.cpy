000100*****************************************************************
000200* COPYBOOK.  SENSRSUM
000300* SENSOR-SUMMARY DETAIL RECORD - ONE ROW PER HOUSEHOLD PER HOUR
000400*
000500*          EACH HOUSEHOLD'S HOURLY SENSOR ROLLUP LIVES IN ITS OWN
000600*          PHYSICAL DATASET (ONE JOB STEP OR ONE PASS OF THE
000700*          HOUSEHOLD-BROWSE LOOP PER HOUSEHOLD - SEE THE DYNAMIC
000800*          WS-SENSRSUM-DSN/WS-LEDSUM-DSN BUILD IN THE CALLING
000900*          PROGRAM'S 200-SELECT-SENSOR-SOURCE PARAGRAPH).  THE
001000*          PROTOTYPE KIT (4-CHANNEL) DATASET IS TRIED FIRST; IF
001100*          IT DOES NOT EXIST FOR THAT HOUSEHOLD THE OLDER
001200*          LED-ONLY KIT DATASET IS TRIED AS A FALLBACK.  A
001300*          HOUSEHOLD WITH NEITHER DATASET IS NOT SCORED.
001400*
001500*          RECORDS ARRIVE PRESORTED ASCENDING BY RECORDED-AT.
001600*
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*   2011-05-09  MHS  ORIGINAL - LED-ONLY PILOT KIT, ONE CHANNEL
002000*   2014-09-22  MHS  REQ 48802 - PROTOTYPE 4-CHANNEL KIT ADDED
002100*                     (OCCUPANCY + NOISE PICKUPS); OLD LAYOUT KEPT
002200*                     BELOW AS LEGACY-SENSOR-SUMMARY-REC FOR SITES
002300*                     NOT YET UPGRADED
002400*   2016-01-14  DLH  REQ 49960 - LED READING SPLIT FROM ONE BYTE
002500*                     INTO FOUR ROOM CHANNELS (MASTER/LIVING/
002600*                     KITCHEN/TOILET) TO MATCH THE NEW FIXTURE
002700*                     WIRING; LED-ACTIVE IS NOW COMPUTED, NOT READ
002800*****************************************************************
002900*    PROTOTYPE (4-CHANNEL) LAYOUT
003000 01  SENSOR-SUMMARY-REC.
003100     05  SSM-RECORDED-AT.
003200         10  SSM-RECORDED-DATE       PIC 9(08).
003300         10  SSM-RECORDED-HOUR       PIC 9(02).
003400     05  SSM-LED-READINGS.
003500         10  SSM-LED-MASTER-ROOM     PIC 9(01).
003600         10  SSM-LED-LIVING-ROOM     PIC 9(01).
003700         10  SSM-LED-KITCHEN         PIC 9(01).
003800         10  SSM-LED-TOILET          PIC 9(01).
003900     05  SSM-IS-OCCUPIED             PIC 9(01).
004000         88  SSM-OCCUPIED-YES            VALUE 1.
004100         88  SSM-OCCUPIED-NO             VALUE 0.
004200     05  SSM-IS-NOISY                PIC 9(01).
004300         88  SSM-NOISY-YES               VALUE 1.
004400         88  SSM-NOISY-NO                VALUE 0.
004500     05  FILLER                      PIC X(20).
004600 
004700*    LEGACY (LED-ONLY) LAYOUT - PRE-2014 PILOT SITES
004800 01  LEGACY-SENSOR-SUMMARY-REC.
004900     05  LSM-RECORDED-AT.
005000         10  LSM-RECORDED-DATE       PIC 9(08).
005100         10  LSM-RECORDED-HOUR       PIC 9(02).
005200     05  LSM-LED-ON-OFF-COUNT        PIC 9(01).
005300     05  FILLER                      PIC X(24).
005400 
005500*    ONE HOUR'S WORTH OF GROUPED (MAX-OF-DAY) ACTIVITY, BUILT BY
005600*    THE 300/310 GROUPING PARAGRAPHS IN RISKLIST - NOT PART OF
005700*    EITHER PHYSICAL FILE LAYOUT ABOVE, CARRIED HERE SO EVERY
005800*    PROGRAM THAT GROUPS AN HOUR USES THE SAME SHAPE
005900 01  HOURLY-ACTIVITY-ENTRY.
006000     05  HAE-HOUR-OF-DAY             PIC 9(02).
006100     05  HAE-LED-ACTIVE              PIC 9(01).
006200     05  HAE-OCCUPIED                PIC 9(01).
006300     05  HAE-NOISY                   PIC 9(01).
006400     05  HAE-IN-USE-SW               PIC X(01).
006500         88  HAE-HOUR-PRESENT            VALUE "Y".
006600     05  FILLER                      PIC X(05).
