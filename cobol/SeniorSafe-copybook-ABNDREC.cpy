000100*****************************************************************
000200* COPYBOOK.  ABNDREC
000300* SHOP-WIDE JOB-ABEND TRACE RECORD, WRITTEN TO SYSOUT AHEAD OF
000400* THE FORCED DIVIDE-BY-ZERO THAT ENDS A BATCH STEP ABNORMALLY.
000500* EVERY MAIN PROGRAM IN THIS SYSTEM COPIES THIS BOOK AND SETS
000600* PARA-NAME AT THE TOP OF EACH PARAGRAPH SO THE OPERATOR CAN SEE
000700* WHERE THE JOB DIED WITHOUT NEEDING A DUMP READ.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*   1994-06-02  JCK  ORIGINAL - LIFTED OUT OF DALYEDIT/DALYUPDT SO
001100*                     EVERY STEP TRACES THE SAME WAY
001200*   1996-11-14  RTM  WIDENED ACTUAL-VAL/EXPECTED-VAL TO 10 BYTES,
001300*                     WAS TRUNCATING 9-DIGIT SEQUENCE COUNTERS
001400*   1999-01-08  JCK  Y2K - NO DATE FIELDS IN THIS BOOK, REVIEWED
001500*                     AND SIGNED OFF, NO CHANGE REQUIRED
001600*   2004-09-30  DLH  REQ 40218 - ADDED ZERO-VAL/ONE-VAL DIVISORS
001700*                     HERE SO THE FORCED ABEND DIVIDE IS CONSISTENT
001800*                     ACROSS ALL CALLING PROGRAMS
001900*****************************************************************
002000 01  ABEND-REC.
002100     05  ABEND-LIT               PIC X(14) VALUE "*** ABEND *** ".
002200     05  FILLER                  PIC X(01) VALUE SPACE.
002300     05  PARA-NAME               PIC X(30) VALUE SPACES.
002400     05  FILLER                  PIC X(01) VALUE SPACE.
002500     05  ABEND-REASON            PIC X(40) VALUE SPACES.
002600     05  FILLER                  PIC X(01) VALUE SPACE.
002700     05  EXPECTED-VAL            PIC X(10) VALUE SPACES.
002800     05  FILLER                  PIC X(01) VALUE SPACE.
002900     05  ACTUAL-VAL              PIC X(10) VALUE SPACES.
003000     05  FILLER                  PIC X(21) VALUE SPACES.
003100 
003200 01  FORCED-ABEND-DIVISORS.
003300     05  ZERO-VAL                PIC S9(1) COMP-3 VALUE ZERO.
003400     05  ONE-VAL                 PIC S9(1) COMP-3 VALUE 1.
003500     05  FILLER                  PIC X(05) VALUE SPACES.
