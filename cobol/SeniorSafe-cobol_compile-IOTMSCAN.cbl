000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  IOTMSCAN.
000300 AUTHOR. DAVID L. HAAS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/09/89.
000600 DATE-COMPILED. 07/09/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900*******************************************************************
001000*REMARKS.
001100*
001200*          NIGHTLY SENSOR MAINTENANCE SCAN.  ACCUMULATES THE
001300*          SENSOR-STATS FLEET COUNTS, BUILDS THE MAINTENANCE LOG
001400*          LISTING OF HOUSEHOLDS WHOSE LED SENSOR HAS GONE QUIET,
001500*          THEN DRIVES A BATCH OF OPERATOR-REQUESTED REBOOTS AND A
001600*          BLANKET SENSOR-REFRESH FLAG.
001700*
001800*          HOUSEHOLDS CLASSIFIED "정상" (NORMAL) ARE COUNTED IN
001900*          SENSOR-STATS BUT DO NOT APPEAR ON THE MAINTENANCE LOG -
002000*          THIS IS INTENTIONAL, NOT A FILTER BUG, SEE REQ 51920.
002100*
002200*******************************************************************
002300*
002400*         HOUSEHOLD MASTER FILE     -  SNRSAFE.PROD.HSHOLD.MASTER
002500*
002600*         SENSOR SUMMARY FILE       -  DYNAMIC, SEE 200-FIND-LAST-
002700*                                       LED-READING BELOW
002800*
002900*         REBOOT REQUEST FILE       -  SNRSAFE.PROD.REBOOTRQ.DAILY
003000*         REBOOT RESULT FILE        -  SNRSAFE.PROD.REBOOTRS.DAILY
003100*
003200*         MAINTENANCE LOG RPT       -  SNRSAFE.PROD.IOTMSCAN.RPT
003300*
003400*******************************************************************
003500*-----------------------------------------------------------------
003600* CHANGE LOG
003700*   1989-07-09  DLH  ORIGINAL
003800*   1999-01-08  JCK  Y2K - LAST-LED-DATE FIELD ALREADY PIC 9(8),
003900*                     REVIEWED, NO CHANGE REQUIRED
004000*   2018-11-30  MHS  REQ 51920 - "정상" HOUSEHOLDS EXCLUDED FROM THE
004100*                     PRINTED LOG AND FROM THE TRAILER COUNT, STILL
004200*                     COUNTED IN SENSOR-STATS
004300*   2020-05-14  DLH  REQ 52840 - ADDED 700-REBOOT-REQUESTS AND
004400*                     750-REFRESH-ALL-SENSORS PHASES, CALLS REBOOTCK
004500*   2022-09-02  MHS  REQ 54180 - NO-READING HOUSEHOLDS DEFAULT
004600*                     LAST-ACTIVITY TO NOW MINUS 7 DAYS FOR SORT/
004700*                     DISPLAY, WAS SORTING TO TOP OF LIST AS ZEROES
004800*   2023-04-11  MHS  REQ 55043 - "신호 약함" TEST AT 300 COMPARED
004900*                     RAW HOUR-OF-DAY, NOT ELAPSED TIME - A READING
005000*                     FROM LATE YESTERDAY WAS SLIPPING THROUGH AS
005100*                     "정상".  ADDED 310-COMPUTE-HRS-SINCE
005200*   2023-04-11  MHS  REQ 55044 - WS-WEEK-AGO-YMD AT 250 WAS BUILT BY
005300*                     SUBTRACTING 7 FROM THE DATE AS A RAW NUMBER,
005400*                     PRODUCING INVALID DATES IN THE FIRST WEEK OF
005500*                     A MONTH.  NOW ROLLED BACK ONE CALENDAR DAY AT
005600*                     A TIME THROUGH 251/261/271
005700*   2023-04-11  MHS  REQ 55050 - "신호 약함" CUTOFF NAMED AND PACKED
005800*                     AS WS-WEAK-SIGNAL-HOURS, WAS A BARE LITERAL ON
005900*                     THE 300 EVALUATE
006000*   2023-04-18  MHS  REQ 55057 - THE OFFLINE WHEN AT 300 TESTED THE
006100*                     CALENDAR DATE ONLY, SO A "YESTERDAY" READING
006200*                     PAST 24 REAL HOURS STALE (E.G. READ HOUR 01
006300*                     YESTERDAY, NOW HOUR 14) FELL INTO THE WEAK-
006400*                     SIGNAL WHEN INSTEAD OF OFFLINE - ADDED THE
006500*                     HOURS-SINCE-LED > 24 TEST ON THE "YESTERDAY"
006600*                     BRANCH.  ALSO CHANGED THE WEAK-SIGNAL WHEN'S
006700*                     BOUNDARY FROM >= TO > SO A READING EXACTLY
006800*                     WS-WEAK-SIGNAL-HOURS OLD (12H) STILL FALLS TO
006900*                     "정상", MATCHING THE PORTAL'S <=12H = NORMAL RULE
007000*******************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT HSHOLD-FILE
007900            ASSIGN       TO HSHOLD
008000            ORGANIZATION IS INDEXED
008100            ACCESS MODE  IS DYNAMIC
008200            RECORD KEY   IS HSH-HOUSEHOLD-ID
008300            FILE STATUS  IS HSHOLD-STATUS.
008400 
008500     SELECT SENSOR-SUMMARY-FILE
008600            ASSIGN       TO DYNAMIC WS-SENSRSUM-DSN
008700            ORGANIZATION IS SEQUENTIAL
008800            ACCESS MODE  IS SEQUENTIAL
008900            FILE STATUS  IS SENSRSUM-STATUS.
009000 
009100     SELECT REBOOT-REQUEST-FILE
009200            ASSIGN       TO REBOOTRQ
009300            ORGANIZATION IS SEQUENTIAL
009400            FILE STATUS  IS REBOOTRQ-STATUS.
009500 
009600     SELECT REBOOT-RESULT-FILE
009700            ASSIGN       TO REBOOTRS
009800            ORGANIZATION IS SEQUENTIAL.
009900 
010000     SELECT MAINT-LOG-RPT
010100            ASSIGN       TO IOTMSRPT.
010200 
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  HSHOLD-FILE
010600     RECORD CONTAINS 200 CHARACTERS
010700     DATA RECORD IS HOUSEHOLD-MASTER-REC.
010800 COPY HSHOLD.
010900 
011000 FD  SENSOR-SUMMARY-FILE
011100     RECORD CONTAINS 36 CHARACTERS
011200     DATA RECORD IS SENSOR-SUMMARY-FILE-REC.
011300 01  SENSOR-SUMMARY-FILE-REC          PIC X(36).
011400 
011500 FD  REBOOT-REQUEST-FILE
011600     RECORD CONTAINS 6 CHARACTERS
011700     DATA RECORD IS REBOOT-REQUEST-REC.
011800 01  REBOOT-REQUEST-REC.
011900     05  RRQ-HOUSEHOLD-ID              PIC 9(06).
012000 
012100 FD  REBOOT-RESULT-FILE
012200     RECORD CONTAINS 40 CHARACTERS
012300     DATA RECORD IS REBOOT-RESULT-REC.
012400 01  REBOOT-RESULT-REC.
012500     05  RRS-HOUSEHOLD-ID              PIC 9(06).
012600     05  FILLER                        PIC X(02) VALUE SPACES.
012700     05  RRS-RESULT-MESSAGE            PIC X(32).
012800 
012900 FD  MAINT-LOG-RPT
013000     RECORD CONTAINS 133 CHARACTERS
013100     DATA RECORD IS WS-PRINT-LINE.
013200 01  WS-PRINT-LINE                    PIC X(133).
013300 
013400 WORKING-STORAGE SECTION.
013500 COPY SENSRSUM.
013600 
013700 01  FILE-STATUS-CODES.
013800     05  HSHOLD-STATUS                 PIC X(02).
013900         88  HSHOLD-OK                    VALUE "00".
014000         88  HSHOLD-AT-END                 VALUE "10".
014100         88  HSHOLD-NOTFOUND                VALUE "23".
014200     05  SENSRSUM-STATUS                PIC X(02).
014300         88  SENSRSUM-OK                   VALUE "00".
014400     05  REBOOTRQ-STATUS                 PIC X(02).
014500         88  REBOOTRQ-OK                    VALUE "00".
014600         88  REBOOTRQ-AT-END                 VALUE "10".
014700     05  FILLER                         PIC X(06).
014800 
014900 01  SWITCHES.
015000     05  WS-SOURCE-FOUND-SW            PIC X(01) VALUE "N".
015100         88  WS-SOURCE-FOUND               VALUE "Y".
015200     05  WS-READING-FOUND-SW           PIC X(01) VALUE "N".
015300         88  WS-READING-FOUND              VALUE "Y".
015400     05  WS-SOMETHING-SWAPPED-SW       PIC X(01) VALUE "N".
015500         88  WS-SOMETHING-SWAPPED          VALUE "Y".
015600     05  FILLER                        PIC X(10).
015700 
015800 77  MORE-HOUSEHOLDS-SW            PIC X(01) VALUE "Y".
015900     88  NO-MORE-HOUSEHOLDS               VALUE "N".
016000 
016100 77  MORE-SENSOR-RECS-SW           PIC X(01) VALUE "Y".
016200     88  NO-MORE-SENSOR-RECS              VALUE "N".
016300 
016400 77  MORE-REBOOT-REQUESTS-SW       PIC X(01) VALUE "Y".
016500     88  NO-MORE-REBOOT-REQUESTS          VALUE "N".
016600 
016700 77  WS-WEEK-DAY-CTR               PIC 9(02) COMP VALUE ZERO.
016800 
016900*    "신호 약함" CUTOFF FOR 300-CLASSIFY-MAINTENANCE, PACKED AND
017000*    NAMED RATHER THAN LEFT AS A LITERAL ON THE EVALUATE
017100 77  WS-WEAK-SIGNAL-HOURS          PIC 9(02) COMP-3 VALUE 12.
017200 
017300 01  WS-DYNAMIC-DSNAMES.
017400     05  WS-SENSRSUM-DSN               PIC X(44).
017500     05  FILLER                        PIC X(10).
017600 
017700 01  WS-DATE-FIELDS.
017800     05  WS-NOW-YMD                    PIC 9(08).
017900     05  WS-NOW-DAY-SPLIT REDEFINES WS-NOW-YMD.
018000         10  WS-NOW-CCYY               PIC 9(04).
018100         10  WS-NOW-MM                 PIC 9(02).
018200         10  WS-NOW-DD                 PIC 9(02).
018300     05  WS-NOW-HMS                    PIC 9(06).
018400     05  WS-YEST-YMD                   PIC 9(08).
018500     05  WS-YEST-DAY-SPLIT REDEFINES WS-YEST-YMD.
018600         10  WS-YEST-CCYY              PIC 9(04).
018700         10  WS-YEST-MM                PIC 9(02).
018800         10  WS-YEST-DD                PIC 9(02).
018900     05  WS-WEEK-AGO-YMD                PIC 9(08).
019000     05  WS-WEEK-AGO-DAY-SPLIT REDEFINES WS-WEEK-AGO-YMD.
019100         10  WS-WEEK-AGO-CCYY          PIC 9(04).
019200         10  WS-WEEK-AGO-MM            PIC 9(02).
019300         10  WS-WEEK-AGO-DD            PIC 9(02).
019400 
019500 01  DAYS-IN-MONTH-TABLE.
019600     05  FILLER  PIC X(2) VALUE "31".     05  FILLER  PIC X(2) VALUE "28".
019700     05  FILLER  PIC X(2) VALUE "31".     05  FILLER  PIC X(2) VALUE "30".
019800     05  FILLER  PIC X(2) VALUE "31".     05  FILLER  PIC X(2) VALUE "30".
019900     05  FILLER  PIC X(2) VALUE "31".     05  FILLER  PIC X(2) VALUE "31".
020000     05  FILLER  PIC X(2) VALUE "30".     05  FILLER  PIC X(2) VALUE "31".
020100     05  FILLER  PIC X(2) VALUE "30".     05  FILLER  PIC X(2) VALUE "31".
020200 01  DAYS-IN-MONTH-TAB REDEFINES DAYS-IN-MONTH-TABLE.
020300     05  DAYS-IN-MONTH OCCURS 12 TIMES INDEXED BY DM-IDX PIC 9(2).
020400 
020500 01  WS-LEAP-FIELDS.
020600     05  WS-LEAP-REMAINDER              PIC 9(02) COMP.
020700     05  WS-LEAP-QUOTIENT                PIC 9(04) COMP.
020800     05  FILLER                          PIC X(10).
020900 
021000 01  WS-SENSOR-STATS.
021100     05  SS-TOTAL-HOUSEHOLDS            PIC 9(06) COMP.
021200     05  SS-LED-SENSOR-COUNT            PIC 9(06) COMP.
021300     05  SS-OCCUPANCY-SENSOR-COUNT      PIC 9(06) COMP.
021400     05  SS-NOISE-SENSOR-COUNT          PIC 9(06) COMP.
021500     05  SS-ERROR-COUNT                 PIC 9(06) COMP.
021600     05  FILLER                         PIC X(10).
021700 
021800 01  WS-LAST-LED-READING.
021900     05  WS-LAST-LED-DATE               PIC 9(08) VALUE ZERO.
022000     05  WS-LAST-LED-HOUR                PIC 9(02) VALUE ZERO.
022100     05  WS-LED-24H-SW                   PIC X(01) VALUE "N".
022200         88  WS-LED-WITHIN-24H               VALUE "Y".
022300     05  WS-OCCUPANCY-24H-SW              PIC X(01) VALUE "N".
022400         88  WS-OCCUPANCY-WITHIN-24H          VALUE "Y".
022500     05  WS-NOISE-24H-SW                  PIC X(01) VALUE "N".
022600         88  WS-NOISE-WITHIN-24H              VALUE "Y".
022700     05  WS-HOURS-SINCE-LED               PIC 9(04) COMP VALUE ZERO.
022800     05  FILLER                           PIC X(10).
022900 
023000 01  WS-MAINT-LOG-TAB-CTL.
023100     05  WS-MAINT-LOG-COUNT             PIC 9(04) COMP VALUE ZERO.
023200     05  WS-MAINT-LOG-TAB OCCURS 300 TIMES INDEXED BY ROW-IDX.
023300         10  ML-HOUSEHOLD-ID            PIC 9(06).
023400         10  ML-HOUSEHOLD-NAME          PIC X(30).
023500         10  ML-ADDRESS                 PIC X(60).
023600         10  ML-SENSOR-TYPE             PIC X(10) VALUE "LED센서".
023700         10  ML-ERROR-MESSAGE           PIC X(20).
023800         10  ML-STATUS                  PIC X(12).
023900         10  ML-LAST-ACTIVITY-DATE      PIC 9(08).
024000         10  ML-LAST-ACTIVITY-HOUR      PIC 9(02).
024100         10  ML-KEEP-SW                 PIC X(01).
024200             88  ML-KEEP-ROW                VALUE "Y".
024300         10  FILLER                     PIC X(05).
024400 
024500 01  WS-SWAP-ENTRY.
024600     05  SW-HOUSEHOLD-ID                PIC 9(06).
024700     05  SW-HOUSEHOLD-NAME               PIC X(30).
024800     05  SW-ADDRESS                      PIC X(60).
024900     05  SW-SENSOR-TYPE                  PIC X(10).
025000     05  SW-ERROR-MESSAGE                PIC X(20).
025100     05  SW-STATUS                       PIC X(12).
025200     05  SW-LAST-ACTIVITY-DATE           PIC 9(08).
025300     05  SW-LAST-ACTIVITY-HOUR           PIC 9(02).
025400     05  SW-KEEP-SW                      PIC X(01).
025500     05  FILLER                          PIC X(05).
025600 
025700 01  WS-SORT-FIELDS.
025800     05  WS-SORT-OPTION                  PIC X(08).
025900         88  WS-SORT-BY-NAME                 VALUE "NAME".
026000         88  WS-SORT-BY-STATUS                VALUE "STATUS".
026100     05  FILLER                          PIC X(10).
026200 
026300 01  WS-PAGE-FIELDS.
026400     05  WS-PAGE-NUMBER                  PIC 9(04) COMP VALUE ZERO.
026500     05  WS-PAGE-SIZE                    PIC 9(04) COMP VALUE 20.
026600     05  WS-KEPT-SO-FAR                  PIC 9(04) COMP.
026700     05  WS-FIRST-WANTED                 PIC 9(06) COMP.
026800     05  WS-LAST-WANTED                  PIC 9(06) COMP.
026900     05  FILLER                          PIC X(10).
027000 
027100 01  WS-TOTALS.
027200     05  WS-ROW-NUM                      PIC 9(04) COMP VALUE ZERO.
027300     05  WS-COUNT-ONLY-TOTAL              PIC 9(04) COMP VALUE ZERO.
027400     05  FILLER                           PIC X(10).
027500 
027600 COPY ABNDREC.
027700 
027800 01  LK-HOUSEHOLD-ID                     PIC 9(06).
027900 01  LK-RETURN-CD                        PIC S9(4) COMP.
028000 
028100 01  WS-HEADING-LINE-1.
028200     05  FILLER                          PIC X(45) VALUE SPACES.
028300     05  FILLER                          PIC X(30)
028400             VALUE "SENSOR MAINTENANCE LOG".
028500     05  FILLER                          PIC X(58) VALUE SPACES.
028600 
028700 01  WS-HEADING-LINE-2.
028800     05  FILLER                          PIC X(01) VALUE SPACE.
028900     05  FILLER                          PIC X(04) VALUE "ROW".
029000     05  FILLER                          PIC X(03) VALUE SPACES.
029100     05  FILLER                          PIC X(08) VALUE "HSHOLD".
029200     05  FILLER                          PIC X(02) VALUE SPACES.
029300     05  FILLER                          PIC X(30) VALUE "HOUSEHOLD-NAME".
029400     05  FILLER                          PIC X(20) VALUE "ERROR-MESSAGE".
029500     05  FILLER                          PIC X(14) VALUE "STATUS".
029600 
029700 01  WS-DETAIL-LINE.
029800     05  FILLER                          PIC X(01) VALUE SPACE.
029900     05  DL-ROW-NUM                      PIC ZZZ9.
030000     05  FILLER                          PIC X(03) VALUE SPACES.
030100     05  DL-HOUSEHOLD-ID                 PIC 9(06).
030200     05  FILLER                          PIC X(02) VALUE SPACES.
030300     05  DL-HOUSEHOLD-NAME                PIC X(30).
030400     05  DL-ERROR-MESSAGE                 PIC X(20).
030500     05  DL-STATUS                        PIC X(14).
030600 
030700 01  WS-TRAILER-LINE-1.
030800     05  FILLER                          PIC X(01) VALUE SPACE.
030900     05  FILLER  PIC X(20) VALUE "PROBLEM-HOUSEHOLDS -".
031000     05  TL-PROBLEM-COUNT                PIC ZZZ9.
031100     05  FILLER                          PIC X(05) VALUE SPACES.
031200     05  FILLER  PIC X(18) VALUE "COUNT-ONLY-PASS -".
031300     05  TL-COUNT-ONLY                   PIC ZZZ9.
031400 
031500 PROCEDURE DIVISION.
031600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031700     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-HOUSEHOLDS.
031800     PERFORM 400-SORT-MAINT-LOG THRU 400-EXIT.
031900     PERFORM 450-APPLY-MAINT-PAGING THRU 450-EXIT.
032000     PERFORM 500-PRINT-MAINT-LOG THRU 500-EXIT.
032100     PERFORM 550-PRINT-TRAILER THRU 550-EXIT.
032200     PERFORM 700-REBOOT-REQUESTS THRU 700-EXIT.
032300     PERFORM 750-REFRESH-ALL-SENSORS THRU 750-EXIT.
032400     PERFORM 999-CLEANUP THRU 999-EXIT.
032500     MOVE +0 TO RETURN-CODE.
032600     GOBACK.
032700 
032800 000-HOUSEKEEPING.
032900     MOVE "000-HOUSEKEEPING       " TO PARA-NAME.
033000     OPEN INPUT HSHOLD-FILE.
033100     ACCEPT WS-NOW-YMD FROM DATE YYYYMMDD.
033200     ACCEPT WS-NOW-HMS FROM TIME.
033300     MOVE ZERO TO WS-SENSOR-STATS.
033400     MOVE ZERO TO WS-MAINT-LOG-COUNT WS-ROW-NUM WS-COUNT-ONLY-TOTAL.
033500     PERFORM 250-COMPUTE-WEEK-AGO THRU 250-EXIT.
033600     ACCEPT WS-SORT-OPTION FROM SYSIN.
033700     ACCEPT WS-PAGE-NUMBER FROM SYSIN.
033800     ACCEPT WS-PAGE-SIZE FROM SYSIN.
033900 000-EXIT.
034000     EXIT.
034100 
034200 100-MAINLINE.
034300     MOVE "100-MAINLINE           " TO PARA-NAME.
034400     PERFORM 110-READ-NEXT-HOUSEHOLD THRU 110-EXIT.
034500     IF NOT NO-MORE-HOUSEHOLDS
034600         ADD 1 TO SS-TOTAL-HOUSEHOLDS
034700         PERFORM 200-FIND-LAST-LED-READING THRU 200-EXIT
034800         PERFORM 300-CLASSIFY-MAINTENANCE THRU 300-EXIT.
034900 100-EXIT.
035000     EXIT.
035100 
035200 110-READ-NEXT-HOUSEHOLD.
035300     MOVE "110-READ-NEXT-HOUSEHOLD" TO PARA-NAME.
035400     READ HSHOLD-FILE NEXT RECORD
035500         AT END
035600             SET NO-MORE-HOUSEHOLDS TO TRUE.
035700 110-EXIT.
035800     EXIT.
035900 
036000 200-FIND-LAST-LED-READING.
036100     MOVE "200-FIND-LAST-LED-READING" TO PARA-NAME.
036200     MOVE "N" TO WS-SOURCE-FOUND-SW WS-READING-FOUND-SW.
036300     MOVE "N" TO WS-LED-24H-SW WS-OCCUPANCY-24H-SW WS-NOISE-24H-SW.
036400     MOVE ZERO TO WS-LAST-LED-DATE WS-LAST-LED-HOUR.
036500     STRING "SNRSAFE.PROD.SENSRSUM.H" DELIMITED BY SIZE
036600            HSH-HOUSEHOLD-ID DELIMITED BY SIZE
036700            INTO WS-SENSRSUM-DSN.
036800     OPEN INPUT SENSOR-SUMMARY-FILE.
036900     IF SENSRSUM-OK
037000         SET WS-SOURCE-FOUND TO TRUE
037100         MOVE "Y" TO MORE-SENSOR-RECS-SW
037200         PERFORM 210-READ-AND-TEST-LED THRU 210-EXIT
037300             UNTIL NO-MORE-SENSOR-RECS
037400         CLOSE SENSOR-SUMMARY-FILE.
037500     IF WS-READING-FOUND
037600         ADD 1 TO SS-LED-SENSOR-COUNT
037700     ELSE
037800         ADD 1 TO SS-ERROR-COUNT.
037900     IF WS-OCCUPANCY-WITHIN-24H
038000         ADD 1 TO SS-OCCUPANCY-SENSOR-COUNT.
038100     IF WS-NOISE-WITHIN-24H
038200         ADD 1 TO SS-NOISE-SENSOR-COUNT.
038300 200-EXIT.
038400     EXIT.
038500 
038600 210-READ-AND-TEST-LED.
038700     MOVE "210-READ-AND-TEST-LED  " TO PARA-NAME.
038800     READ SENSOR-SUMMARY-FILE INTO SENSOR-SUMMARY-REC
038900         AT END SET NO-MORE-SENSOR-RECS TO TRUE
039000     END-READ.
039100     IF NOT NO-MORE-SENSOR-RECS
039200         IF (SSM-LED-MASTER-ROOM + SSM-LED-LIVING-ROOM +
039300             SSM-LED-KITCHEN + SSM-LED-TOILET) > 0
039400             SET WS-READING-FOUND TO TRUE
039500*            RECORDS ARRIVE PRESORTED ASCENDING BY RECORDED-AT, SO
039600*            THE LAST ONE THAT QUALIFIES IS ALWAYS THE MOST RECENT
039700             MOVE SSM-RECORDED-DATE TO WS-LAST-LED-DATE
039800             MOVE SSM-RECORDED-HOUR TO WS-LAST-LED-HOUR
039900             PERFORM 220-TEST-WITHIN-24H THRU 220-EXIT
040000             IF WS-LED-24H-SW = "Y" AND SSM-OCCUPIED-YES
040100                 MOVE "Y" TO WS-OCCUPANCY-24H-SW
040200             END-IF
040300             IF WS-LED-24H-SW = "Y" AND SSM-NOISY-YES
040400                 MOVE "Y" TO WS-NOISE-24H-SW
040500             END-IF
040600         END-IF.
040700 210-EXIT.
040800     EXIT.
040900 
041000 220-TEST-WITHIN-24H.
041100     MOVE "220-TEST-WITHIN-24H    " TO PARA-NAME.
041200     IF SSM-RECORDED-DATE = WS-NOW-YMD
041300         MOVE "Y" TO WS-LED-24H-SW
041400     ELSE
041500         IF SSM-RECORDED-DATE = WS-YEST-YMD AND
041600            SSM-RECORDED-HOUR >= (WS-NOW-HMS / 10000)
041700             MOVE "Y" TO WS-LED-24H-SW
041800         ELSE
041900             MOVE "N" TO WS-LED-24H-SW.
042000 220-EXIT.
042100     EXIT.
042200 
042300 250-COMPUTE-WEEK-AGO.
042400     MOVE "250-COMPUTE-WEEK-AGO   " TO PARA-NAME.
042500*    ONE-DAY ROLLBACK FOR "YESTERDAY" (USED BY THE 24-HOUR TEST) AND
042600*    A SEVEN-DAY ROLLBACK FOR THE NO-READING DEFAULT, BOTH BUILT ON
042700*    THE SAME MONTH/LEAP-YEAR TABLE
042800     MOVE WS-NOW-YMD TO WS-YEST-YMD.
042900     IF WS-YEST-DD > 1
043000         SUBTRACT 1 FROM WS-YEST-DD
043100     ELSE
043200         PERFORM 260-ROLL-BACK-MONTH THRU 260-EXIT.
043300*    A NO-READING HOUSEHOLD IS DEFAULTED TO NOW MINUS SEVEN FULL
043400*    CALENDAR DAYS FOR SORT/DISPLAY (REQ 54180) - ROLLED BACK ONE
043500*    DAY AT A TIME THROUGH 261/271 SO A ROLLBACK ACROSS A MONTH OR
043600*    YEAR BOUNDARY NEVER PRODUCES AN INVALID DATE, REQ 55044
043700     MOVE WS-NOW-YMD TO WS-WEEK-AGO-YMD.
043800     PERFORM 251-DECREMENT-WEEK-DAY THRU 251-EXIT
043900         VARYING WS-WEEK-DAY-CTR FROM 1 BY 1
044000         UNTIL WS-WEEK-DAY-CTR > 7.
044100 250-EXIT.
044200     EXIT.
044300 
044400 251-DECREMENT-WEEK-DAY.
044500     MOVE "251-DECREMENT-WEEK-DAY " TO PARA-NAME.
044600     IF WS-WEEK-AGO-DD > 1
044700         SUBTRACT 1 FROM WS-WEEK-AGO-DD
044800     ELSE
044900         PERFORM 261-ROLL-BACK-WK-MONTH THRU 261-EXIT.
045000 251-EXIT.
045100     EXIT.
045200 
045300 260-ROLL-BACK-MONTH.
045400     MOVE "260-ROLL-BACK-MONTH    " TO PARA-NAME.
045500     IF WS-YEST-MM > 1
045600         SUBTRACT 1 FROM WS-YEST-MM
045700     ELSE
045800         MOVE 12 TO WS-YEST-MM
045900         SUBTRACT 1 FROM WS-YEST-CCYY.
046000     SET DM-IDX TO WS-YEST-MM.
046100     MOVE DAYS-IN-MONTH (DM-IDX) TO WS-YEST-DD.
046200     IF WS-YEST-MM = 2
046300         PERFORM 270-CHECK-LEAP-YEAR THRU 270-EXIT.
046400 260-EXIT.
046500     EXIT.
046600 
046700 261-ROLL-BACK-WK-MONTH.
046800     MOVE "261-ROLL-BACK-WK-MONTH " TO PARA-NAME.
046900     IF WS-WEEK-AGO-MM > 1
047000         SUBTRACT 1 FROM WS-WEEK-AGO-MM
047100     ELSE
047200         MOVE 12 TO WS-WEEK-AGO-MM
047300         SUBTRACT 1 FROM WS-WEEK-AGO-CCYY.
047400     SET DM-IDX TO WS-WEEK-AGO-MM.
047500     MOVE DAYS-IN-MONTH (DM-IDX) TO WS-WEEK-AGO-DD.
047600     IF WS-WEEK-AGO-MM = 2
047700         PERFORM 271-CHECK-WK-LEAP-YEAR THRU 271-EXIT.
047800 261-EXIT.
047900     EXIT.
048000 
048100 270-CHECK-LEAP-YEAR.
048200     MOVE "270-CHECK-LEAP-YEAR    " TO PARA-NAME.
048300     DIVIDE WS-YEST-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
048400             REMAINDER WS-LEAP-REMAINDER.
048500     IF WS-LEAP-REMAINDER = 0
048600         MOVE 29 TO WS-YEST-DD.
048700 270-EXIT.
048800     EXIT.
048900 
049000 271-CHECK-WK-LEAP-YEAR.
049100     MOVE "271-CHECK-WK-LEAP-YEAR " TO PARA-NAME.
049200     DIVIDE WS-WEEK-AGO-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
049300             REMAINDER WS-LEAP-REMAINDER.
049400     IF WS-LEAP-REMAINDER = 0
049500         MOVE 29 TO WS-WEEK-AGO-DD.
049600 271-EXIT.
049700     EXIT.
049800 
049900 300-CLASSIFY-MAINTENANCE.
050000     MOVE "300-CLASSIFY-MAINTENANCE" TO PARA-NAME.
050100     IF WS-MAINT-LOG-COUNT < 300
050200         ADD 1 TO WS-MAINT-LOG-COUNT
050300         SET ROW-IDX TO WS-MAINT-LOG-COUNT
050400         MOVE HSH-HOUSEHOLD-ID   TO ML-HOUSEHOLD-ID (ROW-IDX)
050500         MOVE HSH-HOUSEHOLD-NAME TO ML-HOUSEHOLD-NAME (ROW-IDX)
050600         MOVE HSH-ADDRESS        TO ML-ADDRESS (ROW-IDX)
050700         MOVE "LED센서"          TO ML-SENSOR-TYPE (ROW-IDX)
050800         IF NOT WS-READING-FOUND
050900             MOVE "데이터 없음"      TO ML-ERROR-MESSAGE (ROW-IDX)
051000             MOVE "점검 필요"        TO ML-STATUS (ROW-IDX)
051100             MOVE WS-WEEK-AGO-YMD    TO ML-LAST-ACTIVITY-DATE (ROW-IDX)
051200             MOVE ZERO               TO ML-LAST-ACTIVITY-HOUR (ROW-IDX)
051300             MOVE "Y"                TO ML-KEEP-SW (ROW-IDX)
051400         ELSE
051500             MOVE WS-LAST-LED-DATE   TO ML-LAST-ACTIVITY-DATE (ROW-IDX)
051600             MOVE WS-LAST-LED-HOUR   TO ML-LAST-ACTIVITY-HOUR (ROW-IDX)
051700             PERFORM 310-COMPUTE-HRS-SINCE THRU 310-EXIT
051800             EVALUATE TRUE
051900                 WHEN WS-LAST-LED-DATE < WS-YEST-YMD
052000                   OR (WS-LAST-LED-DATE = WS-YEST-YMD AND
052100                       WS-HOURS-SINCE-LED > 24)
052200                     MOVE "연결 끊김 (오프라인)"
052300                                       TO ML-ERROR-MESSAGE (ROW-IDX)
052400                     MOVE "재부팅 필요" TO ML-STATUS (ROW-IDX)
052500                     MOVE "Y"          TO ML-KEEP-SW (ROW-IDX)
052600                 WHEN WS-LAST-LED-DATE = WS-YEST-YMD AND
052700                      WS-HOURS-SINCE-LED > WS-WEAK-SIGNAL-HOURS
052800                     MOVE "신호 약함"    TO ML-ERROR-MESSAGE (ROW-IDX)
052900                     MOVE "신호 확인 필요" TO ML-STATUS (ROW-IDX)
053000                     MOVE "Y"            TO ML-KEEP-SW (ROW-IDX)
053100                 WHEN OTHER
053200                     MOVE "정상"         TO ML-ERROR-MESSAGE (ROW-IDX)
053300                     MOVE "정상"          TO ML-STATUS (ROW-IDX)
053400                     MOVE "N"             TO ML-KEEP-SW (ROW-IDX)
053500             END-EVALUATE.
053600         IF ML-KEEP-ROW (ROW-IDX)
053700             ADD 1 TO WS-COUNT-ONLY-TOTAL.
053800 300-EXIT.
053900     EXIT.
054000 
054100*    A "YESTERDAY" READING'S HOUR BUCKET IS ON THE CLOCK, NOT ON A
054200*    24-HOUR TIMELINE - TRUE HOURS SINCE IS THE SAME 24-PLUS-NOW-
054300*    MINUS-READING MATH HHMONTR USES AT ITS 520 PARAGRAPH, REQ 55043
054400 310-COMPUTE-HRS-SINCE.
054500     MOVE "310-COMPUTE-HRS-SINCE" TO PARA-NAME.
054600     IF WS-LAST-LED-DATE = WS-NOW-YMD
054700         COMPUTE WS-HOURS-SINCE-LED =
054800             (WS-NOW-HMS / 10000) - WS-LAST-LED-HOUR
054900     ELSE
055000         COMPUTE WS-HOURS-SINCE-LED =
055100             24 + (WS-NOW-HMS / 10000) - WS-LAST-LED-HOUR.
055200     IF WS-HOURS-SINCE-LED < 0
055300         MOVE ZERO TO WS-HOURS-SINCE-LED.
055400 310-EXIT.
055500     EXIT.
055600 
055700 400-SORT-MAINT-LOG.
055800     MOVE "400-SORT-MAINT-LOG     " TO PARA-NAME.
055900     MOVE "Y" TO WS-SOMETHING-SWAPPED-SW.
056000     PERFORM 410-BUBBLE-PASS THRU 410-EXIT
056100         UNTIL NOT WS-SOMETHING-SWAPPED.
056200 400-EXIT.
056300     EXIT.
056400 
056500 410-BUBBLE-PASS.
056600     MOVE "410-BUBBLE-PASS        " TO PARA-NAME.
056700     MOVE "N" TO WS-SOMETHING-SWAPPED-SW.
056800     PERFORM 420-COMPARE-ADJACENT THRU 420-EXIT
056900         VARYING ROW-IDX FROM 1 BY 1
057000         UNTIL ROW-IDX > (WS-MAINT-LOG-COUNT - 1).
057100 410-EXIT.
057200     EXIT.
057300 
057400 420-COMPARE-ADJACENT.
057500     MOVE "420-COMPARE-ADJACENT   " TO PARA-NAME.
057600     EVALUATE TRUE
057700         WHEN WS-SORT-BY-NAME
057800             IF ML-HOUSEHOLD-NAME (ROW-IDX) >
057900                ML-HOUSEHOLD-NAME (ROW-IDX + 1)
058000                 PERFORM 430-SWAP-ENTRIES THRU 430-EXIT
058100             END-IF
058200         WHEN WS-SORT-BY-STATUS
058300             IF ML-STATUS (ROW-IDX) > ML-STATUS (ROW-IDX + 1)
058400                 PERFORM 430-SWAP-ENTRIES THRU 430-EXIT
058500             ELSE
058600                 IF ML-STATUS (ROW-IDX) = ML-STATUS (ROW-IDX + 1)
058700                    AND ((ML-LAST-ACTIVITY-DATE (ROW-IDX) <
058800                          ML-LAST-ACTIVITY-DATE (ROW-IDX + 1)) OR
058900                         (ML-LAST-ACTIVITY-DATE (ROW-IDX) =
059000                          ML-LAST-ACTIVITY-DATE (ROW-IDX + 1) AND
059100                          ML-LAST-ACTIVITY-HOUR (ROW-IDX) <
059200                          ML-LAST-ACTIVITY-HOUR (ROW-IDX + 1)))
059300                     PERFORM 430-SWAP-ENTRIES THRU 430-EXIT
059400                 END-IF
059500             END-IF
059600         WHEN OTHER
059700             IF (ML-LAST-ACTIVITY-DATE (ROW-IDX) <
059800                 ML-LAST-ACTIVITY-DATE (ROW-IDX + 1)) OR
059900                (ML-LAST-ACTIVITY-DATE (ROW-IDX) =
060000                 ML-LAST-ACTIVITY-DATE (ROW-IDX + 1) AND
060100                 ML-LAST-ACTIVITY-HOUR (ROW-IDX) <
060200                 ML-LAST-ACTIVITY-HOUR (ROW-IDX + 1))
060300                 PERFORM 430-SWAP-ENTRIES THRU 430-EXIT
060400             END-IF
060500     END-EVALUATE.
060600 420-EXIT.
060700     EXIT.
060800 
060900 430-SWAP-ENTRIES.
061000     MOVE "430-SWAP-ENTRIES       " TO PARA-NAME.
061100     MOVE WS-MAINT-LOG-TAB (ROW-IDX)     TO WS-SWAP-ENTRY.
061200     MOVE WS-MAINT-LOG-TAB (ROW-IDX + 1) TO WS-MAINT-LOG-TAB (ROW-IDX).
061300     MOVE WS-SWAP-ENTRY TO WS-MAINT-LOG-TAB (ROW-IDX + 1).
061400     MOVE "Y" TO WS-SOMETHING-SWAPPED-SW.
061500 430-EXIT.
061600     EXIT.
061700 
061800 450-APPLY-MAINT-PAGING.
061900     MOVE "450-APPLY-MAINT-PAGING " TO PARA-NAME.
062000     COMPUTE WS-FIRST-WANTED = (WS-PAGE-NUMBER * WS-PAGE-SIZE) + 1.
062100     COMPUTE WS-LAST-WANTED = WS-FIRST-WANTED + WS-PAGE-SIZE - 1.
062200     MOVE ZERO TO WS-KEPT-SO-FAR.
062300     PERFORM 460-COUNT-AND-MARK THRU 460-EXIT
062400         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-MAINT-LOG-COUNT.
062500 450-EXIT.
062600     EXIT.
062700 
062800 460-COUNT-AND-MARK.
062900     MOVE "460-COUNT-AND-MARK     " TO PARA-NAME.
063000     IF ML-KEEP-ROW (ROW-IDX)
063100         ADD 1 TO WS-KEPT-SO-FAR
063200         IF WS-KEPT-SO-FAR < WS-FIRST-WANTED OR
063300            WS-KEPT-SO-FAR > WS-LAST-WANTED
063400             MOVE "N" TO ML-KEEP-SW (ROW-IDX).
063500 460-EXIT.
063600     EXIT.
063700 
063800 500-PRINT-MAINT-LOG.
063900     MOVE "500-PRINT-MAINT-LOG    " TO PARA-NAME.
064000     MOVE WS-HEADING-LINE-1 TO WS-PRINT-LINE.
064100     WRITE WS-PRINT-LINE BEFORE ADVANCING TOP-OF-FORM.
064200     MOVE WS-HEADING-LINE-2 TO WS-PRINT-LINE.
064300     WRITE WS-PRINT-LINE AFTER ADVANCING 2 LINES.
064400     PERFORM 510-PRINT-ONE-ROW THRU 510-EXIT
064500         VARYING ROW-IDX FROM 1 BY 1 UNTIL ROW-IDX > WS-MAINT-LOG-COUNT.
064600 500-EXIT.
064700     EXIT.
064800 
064900 510-PRINT-ONE-ROW.
065000     MOVE "510-PRINT-ONE-ROW      " TO PARA-NAME.
065100     IF ML-KEEP-ROW (ROW-IDX)
065200         ADD 1 TO WS-ROW-NUM
065300         MOVE SPACES TO WS-DETAIL-LINE
065400         MOVE WS-ROW-NUM TO DL-ROW-NUM
065500         MOVE ML-HOUSEHOLD-ID (ROW-IDX)   TO DL-HOUSEHOLD-ID
065600         MOVE ML-HOUSEHOLD-NAME (ROW-IDX) TO DL-HOUSEHOLD-NAME
065700         MOVE ML-ERROR-MESSAGE (ROW-IDX)  TO DL-ERROR-MESSAGE
065800         MOVE ML-STATUS (ROW-IDX)         TO DL-STATUS
065900         MOVE WS-DETAIL-LINE TO WS-PRINT-LINE
066000         WRITE WS-PRINT-LINE AFTER ADVANCING 1 LINES.
066100 510-EXIT.
066200     EXIT.
066300 
066400 550-PRINT-TRAILER.
066500     MOVE "550-PRINT-TRAILER      " TO PARA-NAME.
066600     MOVE WS-ROW-NUM TO TL-PROBLEM-COUNT.
066700     MOVE WS-COUNT-ONLY-TOTAL TO TL-COUNT-ONLY.
066800     MOVE WS-TRAILER-LINE-1 TO WS-PRINT-LINE.
066900     WRITE WS-PRINT-LINE AFTER ADVANCING 2 LINES.
067000     DISPLAY "IOTMSCAN - PRINTED-COUNT=" WS-ROW-NUM
067100             " COUNT-ONLY-PASS=" WS-COUNT-ONLY-TOTAL UPON CONSOLE.
067200 550-EXIT.
067300     EXIT.
067400 
067500 700-REBOOT-REQUESTS.
067600     MOVE "700-REBOOT-REQUESTS    " TO PARA-NAME.
067700     OPEN INPUT REBOOT-REQUEST-FILE.
067800     IF REBOOTRQ-OK
067900         OPEN OUTPUT REBOOT-RESULT-FILE
068000         MOVE "Y" TO MORE-REBOOT-REQUESTS-SW
068100         PERFORM 710-READ-AND-REBOOT THRU 710-EXIT
068200             UNTIL NO-MORE-REBOOT-REQUESTS
068300         CLOSE REBOOT-RESULT-FILE
068400         CLOSE REBOOT-REQUEST-FILE.
068500 700-EXIT.
068600     EXIT.
068700 
068800 710-READ-AND-REBOOT.
068900     MOVE "710-READ-AND-REBOOT    " TO PARA-NAME.
069000     READ REBOOT-REQUEST-FILE
069100         AT END SET NO-MORE-REBOOT-REQUESTS TO TRUE
069200     END-READ.
069300     IF NOT NO-MORE-REBOOT-REQUESTS
069400         MOVE RRQ-HOUSEHOLD-ID TO LK-HOUSEHOLD-ID
069500         CALL "REBOOTCK" USING LK-HOUSEHOLD-ID, LK-RETURN-CD
069600         MOVE RRQ-HOUSEHOLD-ID TO RRS-HOUSEHOLD-ID
069700         IF LK-RETURN-CD = ZERO
069800             MOVE "REBOOT REQUEST ACCEPTED" TO RRS-RESULT-MESSAGE
069900         ELSE
070000             MOVE "HOUSEHOLD NOT ON FILE - REJECTED"
070100                     TO RRS-RESULT-MESSAGE
070200         END-IF
070300         WRITE REBOOT-RESULT-REC.
070400 710-EXIT.
070500     EXIT.
070600 
070700 750-REFRESH-ALL-SENSORS.
070800     MOVE "750-REFRESH-ALL-SENSORS" TO PARA-NAME.
070900*    NO PER-DEVICE COMMAND EXISTS TO DISPATCH - THIS PHASE ALWAYS
071000*    SUCCEEDS, MATCHES THE PORTAL'S OWN NO-OP REFRESH STUB
071100     DISPLAY "IOTMSCAN - REFRESH-ALL-SENSORS COMPLETE" UPON CONSOLE.
071200 750-EXIT.
071300     EXIT.
071400 
071500 999-CLEANUP.
071600     MOVE "999-CLEANUP            " TO PARA-NAME.
071700     CLOSE HSHOLD-FILE.
071800     DISPLAY "IOTMSCAN - TOTAL-HOUSEHOLDS=" SS-TOTAL-HOUSEHOLDS
071900             " LED-COUNT=" SS-LED-SENSOR-COUNT
072000             " OCC-COUNT=" SS-OCCUPANCY-SENSOR-COUNT
072100             " NOISE-COUNT=" SS-NOISE-SENSOR-COUNT
072200             " ERROR-COUNT=" SS-ERROR-COUNT UPON CONSOLE.
072300 999-EXIT.
072400     EXIT.
072500 
072600 1000-ABEND-RTN.
072700     DISPLAY ABEND-REC.
072800     DISPLAY "*** ABNORMAL END OF JOB- IOTMSCAN ***" UPON CONSOLE.
072900     DIVIDE ZERO-VAL INTO ONE-VAL.
