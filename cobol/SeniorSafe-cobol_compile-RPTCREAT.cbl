000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RPTCREAT.
000300 AUTHOR. DAVID L. HAAS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/18/89.
000600 DATE-COMPILED. 02/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900*******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE ONLY WRITER OF REPORT-MASTER-REC
001300*          AND REPORT-DETAIL-REC.  IT IS CALLED FROM MANRPT FOR A
001400*          MANAGER-FILED REPORT AND FROM RISKSCAN FOR AN
001500*          AUTO-GENERATED ONE, SO THE REPORT-ID SEQUENCE COMES OUT
001600*          OF ONE PLACE REGARDLESS OF WHICH JOB RAISED THE REPORT.
001700*
001800*          LK-REQUEST-CODE DRIVES THREE ENTRY BEHAVIORS -
001900*             "O"  OPEN THE REPORT FILES, READ REPORT-CTL FOR THE
002000*                  NEXT REPORT-ID
002100*             "W"  WRITE ONE REPORT-MASTER-REC/REPORT-DETAIL-REC
002200*                  PAIR USING THE FIELDS THE CALLER MOVED INTO THE
002300*                  LINKAGE RECORD, HAND THE NEW REPORT-ID BACK
002400*             "C"  REWRITE REPORT-CTL WITH THE ADVANCED COUNTER AND
002500*                  CLOSE THE REPORT FILES
002600*
002700*          RPT-STATUS-CODE IS CARRIED THROUGH VERBATIM FROM THE
002800*          CALLER - FOR A MANAGER REPORT IT IS THE CASE-PROCESSING
002900*          STATUS (0/1/2), FOR AN AUTO REPORT IT IS THE SEVERITY
003000*          LEVEL RISKSCAN COMPUTED.  SAME BYTE, TWO MEANINGS BY
003100*          CALLER, SEE REQ 52440 IN RPTREC COPYBOOK REMARKS.
003200*
003300*******************************************************************
003400*
003500*         REPORT MASTER FILE     -   SNRSAFE.PROD.REPORT.MASTER
003600*
003700*         REPORT DETAIL FILE     -   SNRSAFE.PROD.REPORT.DETAIL
003800*
003900*         REPORT CONTROL FILE    -   SNRSAFE.PROD.REPORT.CTL
004000*
004100*******************************************************************
004200*-----------------------------------------------------------------
004300* CHANGE LOG
004400*   1989-02-18  DLH  ORIGINAL
004500*   2016-04-05  MHS  REQ 49102 - DESCRIPTION WIDENED, SEE RPTDTL
004600*   2018-09-11  DLH  REQ 51660 - AGENCY-NAME NOW MOVED IN BY THE
004700*                     CALLER INSTEAD OF LOOKED UP HERE, ROUTING
004800*                     RULE LIVES IN THE CALLING PROGRAM NOW
004900*   1999-01-08  JCK  Y2K - CREATED-AT/UPDATED-AT REVIEWED, DATE
005000*                     SUB-FIELDS ALREADY PIC 9(8), NO CHANGE
005100*   2021-05-20  DLH  REQ 53810 - FORCED ABEND ON REPORT-CTL OPEN
005200*                     FAILURE, JOB WAS SILENTLY SKIPPING REPORTS
005300*                     WHEN THE CONTROL FILE WAS LEFT ALLOCATED
005400*******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT REPORT-MASTER
006300            ASSIGN       TO REPTMSTR
006400            ORGANIZATION IS INDEXED
006500            ACCESS MODE  IS SEQUENTIAL
006600            RECORD KEY   IS RPT-REPORT-ID
006700            FILE STATUS  IS REPTMSTR-STATUS.
006800 
006900     SELECT REPORT-DETAIL
007000            ASSIGN       TO REPTDTL
007100            ORGANIZATION IS INDEXED
007200            ACCESS MODE  IS SEQUENTIAL
007300            RECORD KEY   IS RDT-REPORT-ID
007400            FILE STATUS  IS REPTDTL-STATUS.
007500 
007600     SELECT REPORT-CTL
007700            ASSIGN       TO REPTCTL
007800            ORGANIZATION IS INDEXED
007900            ACCESS MODE  IS RANDOM
008000            RECORD KEY   IS RCT-FILE-KEY
008100            FILE STATUS  IS REPTCTL-STATUS.
008200 
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  REPORT-MASTER
008600     RECORD CONTAINS 63 CHARACTERS
008700     DATA RECORD IS REPORT-MASTER-REC.
008800 COPY RPTREC.
008900 
009000 FD  REPORT-DETAIL
009100     RECORD CONTAINS 210 CHARACTERS
009200     DATA RECORD IS REPORT-DETAIL-REC.
009300 COPY RPTDTL.
009400 
009500 FD  REPORT-CTL
009600     RECORD CONTAINS 30 CHARACTERS
009700     DATA RECORD IS REPORT-CTL-FILE-REC.
009800 01  REPORT-CTL-FILE-REC.
009900     05  RCT-FILE-KEY            PIC X(01).
010000     05  RCT-FILE-NEXT-ID        PIC 9(09).
010100     05  FILLER                  PIC X(20).
010200 
010300 WORKING-STORAGE SECTION.
010400 01  FILE-STATUS-CODES.
010500     05  REPTMSTR-STATUS         PIC X(02).
010600         88  MASTER-OK               VALUE "00".
010700     05  REPTDTL-STATUS          PIC X(02).
010800         88  DETAIL-OK               VALUE "00".
010900     05  REPTCTL-STATUS          PIC X(02).
011000         88  CTL-OK                  VALUE "00".
011100     05  FILLER                  PIC X(04).
011200 
011300 01  MISC-WS-FLDS.
011400     05  WS-DATE-YMD              PIC 9(08).
011500     05  WS-DATE-YMD-SPLIT REDEFINES WS-DATE-YMD.
011600         10  WS-DATE-CCYY         PIC 9(04).
011700         10  WS-DATE-MM           PIC 9(02).
011800         10  WS-DATE-DD           PIC 9(02).
011900     05  WS-TIME-HMS              PIC 9(06).
012000     05  WS-TIME-HMS-SPLIT REDEFINES WS-TIME-HMS.
012100         10  WS-TIME-HH           PIC 9(02).
012200         10  WS-TIME-MM           PIC 9(02).
012300         10  WS-TIME-SS           PIC 9(02).
012400     05  WS-HOLD-REPORT-ID        PIC 9(09) COMP.
012500     05  WS-HOLD-REPORT-ID-D      PIC 9(09).
012600     05  WS-HOLD-REPORT-ID-X REDEFINES WS-HOLD-REPORT-ID-D
012700                                   PIC X(09).
012800     05  TEMP-DIVIDE-RESULT       PIC S9(4) COMP.
012900     05  FILLER                   PIC X(10).
013000 
013100 COPY ABNDREC.
013200 
013300 LINKAGE SECTION.
013400 01  LK-REQUEST-CODE              PIC X(01).
013500     88  LK-OPEN-REQUEST              VALUE "O".
013600     88  LK-WRITE-REQUEST              VALUE "W".
013700     88  LK-CLOSE-REQUEST              VALUE "C".
013800 
013900 01  LK-REPORT-DATA.
014000     05  LK-REPORT-ID             PIC 9(09).
014100     05  LK-MANAGER-ID            PIC 9(06).
014200     05  LK-HOUSEHOLD-ID          PIC 9(06).
014300     05  LK-STATUS-CODE           PIC 9(01).
014400     05  LK-AGENCY-NAME           PIC X(30).
014500     05  LK-DESCRIPTION           PIC X(200).
014600 
014700 01  LK-RETURN-CD                 PIC 9(04) COMP.
014800 
014900 PROCEDURE DIVISION USING LK-REQUEST-CODE, LK-REPORT-DATA,
015000                          LK-RETURN-CD.
015100 000-MAINLINE.
015200     MOVE "000-MAINLINE          " TO PARA-NAME.
015300     MOVE ZERO TO LK-RETURN-CD.
015400     IF LK-OPEN-REQUEST
015500         PERFORM 100-OPEN-REPORT-FILES THRU 100-EXIT
015600     ELSE IF LK-WRITE-REQUEST
015700         PERFORM 200-WRITE-REPORT THRU 200-EXIT
015800     ELSE IF LK-CLOSE-REQUEST
015900         PERFORM 300-CLOSE-REPORT-FILES THRU 300-EXIT
016000     ELSE
016100         MOVE "INVALID LK-REQUEST-CODE PASSED TO RPTCREAT"
016200                 TO ABEND-REASON
016300         GO TO 900-ABEND-RTN.
016400     GOBACK.
016500 
016600 100-OPEN-REPORT-FILES.
016700     MOVE "100-OPEN-REPORT-FILES " TO PARA-NAME.
016800     OPEN I-O REPORT-MASTER REPORT-DETAIL REPORT-CTL.
016900     IF NOT CTL-OK
017000         MOVE "REPORT-CTL FAILED TO OPEN" TO ABEND-REASON
017100         MOVE REPTCTL-STATUS TO ACTUAL-VAL
017200         GO TO 900-ABEND-RTN.
017300     MOVE "1" TO RCT-FILE-KEY.
017400     READ REPORT-CTL
017500         INVALID KEY
017600             MOVE "1" TO RCT-FILE-KEY
017700             MOVE 1 TO RCT-FILE-NEXT-ID
017800             WRITE REPORT-CTL-FILE-REC.
017900 100-EXIT.
018000     EXIT.
018100 
018200 200-WRITE-REPORT.
018300     MOVE "200-WRITE-REPORT      " TO PARA-NAME.
018400     MOVE RCT-FILE-NEXT-ID TO WS-HOLD-REPORT-ID.
018500     MOVE WS-HOLD-REPORT-ID TO LK-REPORT-ID.
018600     ACCEPT WS-DATE-YMD FROM DATE YYYYMMDD.
018700     ACCEPT WS-TIME-HMS FROM TIME.
018800 
018900     MOVE SPACES             TO REPORT-MASTER-REC.
019000     MOVE WS-HOLD-REPORT-ID  TO RPT-REPORT-ID.
019100     MOVE LK-MANAGER-ID      TO RPT-MANAGER-ID.
019200     MOVE LK-HOUSEHOLD-ID    TO RPT-HOUSEHOLD-ID.
019300     MOVE LK-STATUS-CODE     TO RPT-STATUS-CODE.
019400     MOVE LK-AGENCY-NAME     TO RPT-AGENCY-NAME.
019500     MOVE WS-DATE-YMD        TO RPT-CREATED-DATE RPT-UPDATED-DATE.
019600     MOVE WS-TIME-HMS        TO RPT-CREATED-TIME RPT-UPDATED-TIME.
019700     WRITE REPORT-MASTER-REC
019800         INVALID KEY
019900             MOVE "REPORT-MASTER WRITE FAILED" TO ABEND-REASON
020000             MOVE REPTMSTR-STATUS TO ACTUAL-VAL
020100             GO TO 900-ABEND-RTN.
020200 
020300     MOVE SPACES             TO REPORT-DETAIL-REC.
020400     MOVE WS-HOLD-REPORT-ID  TO RDT-REPORT-ID.
020500     MOVE LK-DESCRIPTION     TO RDT-DESCRIPTION.
020600     WRITE REPORT-DETAIL-REC
020700         INVALID KEY
020800             MOVE "REPORT-DETAIL WRITE FAILED" TO ABEND-REASON
020900             MOVE REPTDTL-STATUS TO ACTUAL-VAL
021000             GO TO 900-ABEND-RTN.
021100 
021200     ADD 1 TO RCT-FILE-NEXT-ID.
021300 200-EXIT.
021400     EXIT.
021500 
021600 300-CLOSE-REPORT-FILES.
021700     MOVE "300-CLOSE-REPORT-FILES" TO PARA-NAME.
021800     REWRITE REPORT-CTL-FILE-REC
021900         INVALID KEY
022000             MOVE "REPORT-CTL REWRITE FAILED" TO ABEND-REASON
022100             GO TO 900-ABEND-RTN.
022200     CLOSE REPORT-MASTER REPORT-DETAIL REPORT-CTL.
022300 300-EXIT.
022400     EXIT.
022500 
022600 900-ABEND-RTN.
022700     MOVE 8 TO LK-RETURN-CD.
022800     DISPLAY ABEND-REC.
022900     DIVIDE ZERO-VAL INTO ONE-VAL GIVING TEMP-DIVIDE-RESULT.
023000     GOBACK.
