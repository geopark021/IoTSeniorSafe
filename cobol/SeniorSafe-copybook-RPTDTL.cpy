000100*****************************************************************
000200* COPYBOOK.  RPTDTL
000300* REPORT DETAIL RECORD - ONE ROW PER REPORT-MASTER-REC HOLDING THE
000400* FREE-TEXT NARRATIVE (MANAGER'S FILED NOTE, OR THE SYSTEM
000500* NARRATIVE COMPOSED FOR AN AUTO-RAISED REPORT). SPLIT OUT FROM
000600* THE MASTER RECORD SO THE FIXED-LENGTH MASTER RECORD DOES NOT
000700* HAVE TO CARRY A 200-BYTE VARIABLE-CONTENT FIELD.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*   2015-02-18  DLH  ORIGINAL
001100*   2016-04-05  MHS  REQ 49102 - DESCRIPTION WIDENED FROM 120 TO
001200*                     200 BYTES, MANAGER NARRATIVES WERE TRUNCATING
001300*****************************************************************
001400 01  REPORT-DETAIL-REC.
001500     05  RDT-REPORT-ID                PIC 9(09).
001600     05  RDT-DESCRIPTION              PIC X(200).
001700     05  FILLER                       PIC X(10).
