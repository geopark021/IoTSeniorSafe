000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  REBOOTCK.
000300 AUTHOR. MIN-HO SEO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/14/90.
000600 DATE-COMPILED. 01/14/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900*******************************************************************
001000*REMARKS.
001100*
001200*          CALLED FROM IOTMSCAN'S REBOOT-REQUEST PHASE TO CONFIRM
001300*          A HOUSEHOLD-ID FLAGGED FOR A REBOOT REQUEST STILL EXISTS
001400*          ON THE HOUSEHOLD MASTER BEFORE THE REQUEST IS COUNTED AS
001500*          SENT.  EXISTENCE ON THE MASTER IS THE ONLY TEST MADE -
001600*          THIS SHOP HAS NO PROTOCOL TO ACTUALLY SIGNAL THE PHYSICAL
001700*          SENSOR KIT, THAT IS A VENDOR-SIDE FUNCTION OUTSIDE THIS
001800*          JOB STREAM.  A HOUSEHOLD THAT PASSES THIS CHECK IS
001900*          COUNTED AS "REBOOTED" ON THE MAINTENANCE REPORT.
002000*
002100*******************************************************************
002200*
002300*         HOUSEHOLD MASTER FILE   -   SNRSAFE.PROD.HSHOLD.MASTER
002400*
002500*******************************************************************
002600*-----------------------------------------------------------------
002700* CHANGE LOG
002800*   1990-01-14  MHS  ORIGINAL
002900*   1999-01-08  JCK  Y2K - NO DATE FIELDS REFERENCED, REVIEWED,
003000*                     NO CHANGE REQUIRED
003100*   2018-11-02  DLH  REQ 51820 - REJECT A CANCELLED OR
003200*                     PENDING-INSTALL HOUSEHOLD, WAS COUNTING
003300*                     THOSE AS SUCCESSFULLY REBOOTED
003400*   2023-03-20  MHS  REQ 55042 - BACKED OUT THE 51820 DEVICE-STATUS
003500*                     EDIT.  CASEWORK REVIEW RULED THIS CHECK IS
003600*                     EXISTENCE-ON-MASTER ONLY - DEVICE STATUS IS
003700*                     A MAINTENANCE-SCAN CONCERN, NOT A REBOOT-
003800*                     REQUEST CONCERN
003900*   2023-04-11  MHS  REQ 55054 - ADDED THE FLAT MASTER-RECORD VIEW,
004000*                     THE NUMERIC FILE-STATUS REDEFINE, AND THE
004100*                     HOUSEHOLD-ID REGION/SEQUENCE SPLIT - BRINGS
004200*                     THIS COPY IN LINE WITH THE REST OF THE SUITE'S
004300*                     REDEFINES CONVENTION
004400*******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT HSHOLD-FILE
005300            ASSIGN       TO HSHOLD
005400            ORGANIZATION IS INDEXED
005500            ACCESS MODE  IS RANDOM
005600            RECORD KEY   IS HSH-HOUSEHOLD-ID
005700            FILE STATUS  IS HSHOLD-STATUS.
005800 
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  HSHOLD-FILE
006200     RECORD CONTAINS 200 CHARACTERS
006300     DATA RECORD IS HOUSEHOLD-MASTER-REC.
006400 COPY HSHOLD.
006500 01  HOUSEHOLD-MASTER-FLAT REDEFINES HOUSEHOLD-MASTER-REC
006600                                     PIC X(200).
006700 
006800 WORKING-STORAGE SECTION.
006900 01  FILE-STATUS-CODES.
007000     05  HSHOLD-STATUS            PIC X(02).
007100         88  HSHOLD-OK                VALUE "00".
007200         88  HSHOLD-NOTFOUND           VALUE "23".
007300     05  HSHOLD-STATUS-NUM REDEFINES HSHOLD-STATUS PIC 9(02).
007400     05  FILLER                   PIC X(08).
007500 
007600 01  MISC-FIELDS.
007700     05  WS-ALREADY-OPEN-SW       PIC X(01) VALUE "N".
007800         88  HSHOLD-ALREADY-OPEN      VALUE "Y".
007900     05  FILLER                   PIC X(10).
008000 
008100 LINKAGE SECTION.
008200 01  LK-HOUSEHOLD-ID              PIC 9(06).
008300 01  LK-HOUSEHOLD-ID-SPLIT REDEFINES LK-HOUSEHOLD-ID.
008400     05  LK-HOUSEHOLD-REGION          PIC 9(02).
008500     05  LK-HOUSEHOLD-SEQ              PIC 9(04).
008600 01  LK-RETURN-CD                 PIC S9(4) COMP.
008700     88  LK-REBOOT-OK                 VALUE ZERO.
008800     88  LK-REBOOT-FAILED             VALUE 8.
008900 
009000 PROCEDURE DIVISION USING LK-HOUSEHOLD-ID, LK-RETURN-CD.
009100 000-MAINLINE.
009200     MOVE ZERO TO LK-RETURN-CD.
009300     IF NOT HSHOLD-ALREADY-OPEN
009400         OPEN INPUT HSHOLD-FILE
009500         SET HSHOLD-ALREADY-OPEN TO TRUE.
009600 
009700     MOVE LK-HOUSEHOLD-ID TO HSH-HOUSEHOLD-ID.
009800     READ HSHOLD-FILE
009900         INVALID KEY
010000             MOVE 8 TO LK-RETURN-CD.
010100 
010200     GOBACK.
