000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RISKLIST.
000300 AUTHOR. MIN-HO SEO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/89.
000600 DATE-COMPILED. 03/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900*******************************************************************
001000*REMARKS.
001100*
001200*          BUILDS THE DAILY RISK WORKLIST - ONE PASS THROUGH THE
001300*          HOUSEHOLD MASTER, SCORING EACH ENROLLED HOUSEHOLD'S
001400*          SENSOR ACTIVITY TODAY AGAINST YESTERDAY AND CLASSIFYING
001500*          IT NORMAL, SUSPECTED, OR CRITICAL.  SUSPECTED AND
001600*          CRITICAL HOUSEHOLDS ARE PRINTED ON THE RISK WORKLIST
001700*          REPORT FOR THE CASE MANAGERS' MORNING REVIEW.
001800*
001900*          WS-PARM-RUN-MODE ON THE PARM CARD SELECTS WHICH OF THE
002000*          TWO JOB VARIANTS THIS STEP RUNS -
002100*             "L"  LIST  - BUILD, SORT, FILTER, PAGE AND PRINT THE
002200*                  RISK WORKLIST (GETRISKENTRIES)
002300*             "S"  SUMMARY - SCORE EVERY HOUSEHOLD BUT PRINT ONLY
002400*                  THE TOTAL/AT-RISK COUNT TRAILER, NO DETAIL LINES
002500*                  (EVALUATEALLHOUSEHOLDS)
002600*          BOTH VARIANTS SHARE THE SAME PER-HOUSEHOLD SCORING LOOP
002700*          BELOW - ONLY THE PRINTING AT THE BOTTOM DIFFERS.
002800*
002900*          A HOUSEHOLD IS SCORED FROM WHICHEVER SENSOR-SUMMARY
003000*          DATASET EXISTS FOR IT - THE PROTOTYPE 4-CHANNEL KIT
003100*          DATASET IS TRIED FIRST, THE OLDER LED-ONLY KIT DATASET
003200*          IS TRIED IF THE PROTOTYPE ONE IS NOT FOUND.  A HOUSEHOLD
003300*          WITH NEITHER DATASET IS NOT SCORED AND DOES NOT COUNT
003400*          TOWARD TOTAL-HOUSEHOLDS.
003500*
003600*******************************************************************
003700*
003800*         HOUSEHOLD MASTER FILE    -   SNRSAFE.PROD.HSHOLD.MASTER
003900*
004000*         SENSOR SUMMARY FILE      -   DYNAMIC, SEE 200-SELECT-
004100*                                       SENSOR-SOURCE BELOW
004200*
004300*         RISK WORKLIST REPORT     -   SNRSAFE.PROD.RISKWORK.RPT
004400*
004500*******************************************************************
004600*-----------------------------------------------------------------
004700* CHANGE LOG
004800*   1989-03-11  MHS  ORIGINAL
004900*   1999-01-08  JCK  Y2K - RECORDED-DATE/ENROLLED-DATE FIELDS
005000*                     ALREADY PIC 9(8), REVIEWED, NO CHANGE REQUIRED
005100*   2017-08-22  DLH  REQ 50640 - LEGACY LED-ONLY FALLBACK SOURCE
005200*                     ADDED, EARLY PILOT SITES WERE SCORING ZERO
005300*                     EVERY NIGHT BECAUSE THE PROTOTYPE DATASET
005400*                     NEVER EXISTED FOR THEM
005500*   2019-02-14  MHS  REQ 52011 - "LATEST" SORT OPTION AND SUBSTRING
005600*                     FILTER ADDED FOR THE CASE MANAGER PORTAL FEED
005700*   2021-09-30  DLH  REQ 53920 - EVALUATEALLHOUSEHOLDS SUMMARY-ONLY
005800*                     MODE ADDED SO THE NIGHTLY COUNT REPORT NO
005900*                     LONGER NEEDS ITS OWN COPY OF THE SCORING LOGIC
006000*   2023-04-11  MHS  REQ 55045 - SUMMARY-ONLY MODE (PC-RUN-MODE "S")
006100*                     WAS STILL BUILDING RISK-ENTRY ROWS AT 500 AND
006200*                     COULD HIT THE 300-ROW ABEND CAP FOR NO REASON -
006300*                     500 NOW ONLY RUNS WHEN PC-RUN-MODE IS "L"
006400*   2023-04-11  MHS  REQ 55047 - WS-COMMON-DATA-RATIO AND ITS TABLE/
006500*                     SWAP MIRRORS PACKED COMP-3, WAS ZONED DISPLAY -
006600*                     BRINGS THE RATIO FIELDS IN LINE WITH HOW THIS
006700*                     SHOP HAS ALWAYS PACKED A COMPUTED DECIMAL SCORE
006800*******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT PARM-CARD-FILE
007700            ASSIGN       TO PARMCARD.
007800 
007900     SELECT HSHOLD-FILE
008000            ASSIGN       TO HSHOLD
008100            ORGANIZATION IS INDEXED
008200            ACCESS MODE  IS DYNAMIC
008300            RECORD KEY   IS HSH-HOUSEHOLD-ID
008400            FILE STATUS  IS HSHOLD-STATUS.
008500 
008600     SELECT SENSOR-SUMMARY-FILE
008700            ASSIGN       TO DYNAMIC WS-SENSRSUM-DSN
008800            ORGANIZATION IS SEQUENTIAL
008900            ACCESS MODE  IS SEQUENTIAL
009000            FILE STATUS  IS SENSRSUM-STATUS.
009100 
009200     SELECT RISK-WORKLIST-RPT
009300            ASSIGN       TO RISKRPT.
009400 
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  PARM-CARD-FILE
009800     RECORD CONTAINS 80 CHARACTERS
009900     DATA RECORD IS PARM-CARD-REC.
010000 01  PARM-CARD-REC.
010100     05  PC-RUN-MODE                 PIC X(01).
010200     05  PC-SORT-OPTION               PIC X(06).
010300     05  PC-FILTER-TEXT               PIC X(30).
010400     05  PC-PAGE-NUMBER               PIC 9(04).
010500     05  PC-PAGE-SIZE                 PIC 9(04).
010600     05  FILLER                       PIC X(35).
010700 
010800 FD  HSHOLD-FILE
010900     RECORD CONTAINS 200 CHARACTERS
011000     DATA RECORD IS HOUSEHOLD-MASTER-REC.
011100 COPY HSHOLD.
011200 
011300 FD  SENSOR-SUMMARY-FILE
011400     RECORD CONTAINS 36 CHARACTERS
011500     DATA RECORD IS SENSOR-SUMMARY-FILE-REC.
011600 01  SENSOR-SUMMARY-FILE-REC          PIC X(36).
011700 
011800 FD  RISK-WORKLIST-RPT
011900     RECORD CONTAINS 133 CHARACTERS
012000     DATA RECORD IS WS-PRINT-LINE.
012100 01  WS-PRINT-LINE                    PIC X(133).
012200 
012300 WORKING-STORAGE SECTION.
012400 COPY SENSRSUM.
012500 
012600 01  FILE-STATUS-CODES.
012700     05  HSHOLD-STATUS                PIC X(02).
012800         88  HSHOLD-OK                    VALUE "00".
012900         88  HSHOLD-NOTFOUND               VALUE "23".
013000         88  HSHOLD-AT-END                 VALUE "10".
013100     05  SENSRSUM-STATUS               PIC X(02).
013200         88  SENSRSUM-OK                   VALUE "00".
013300         88  SENSRSUM-NOTFOUND             VALUE "35".
013400         88  SENSRSUM-AT-END                VALUE "10".
013500     05  FILLER                        PIC X(06).
013600 
013700 01  SWITCHES.
013800     05  MORE-HOUSEHOLDS-SW            PIC X(01) VALUE "Y".
013900         88  NO-MORE-HOUSEHOLDS            VALUE "N".
014000     05  MORE-SENSOR-RECS-SW           PIC X(01) VALUE "Y".
014100         88  NO-MORE-SENSOR-RECS           VALUE "N".
014200     05  WS-USING-LEGACY-SW            PIC X(01) VALUE "N".
014300         88  WS-USING-LEGACY-SOURCE        VALUE "Y".
014400     05  WS-SOURCE-FOUND-SW            PIC X(01) VALUE "N".
014500         88  WS-SOURCE-FOUND               VALUE "Y".
014600     05  WS-HOUR-DONE-SW               PIC X(01).
014700         88  WS-CURRENT-HOUR-DONE          VALUE "Y".
014800     05  WS-SUBSTRING-FOUND-SW         PIC X(01).
014900         88  WS-SUBSTRING-FOUND            VALUE "Y".
015000     05  WS-SOMETHING-SWAPPED-SW       PIC X(01).
015100         88  WS-SOMETHING-SWAPPED          VALUE "Y".
015200     05  FILLER                        PIC X(10).
015300 
015400 01  WS-PARM-FIELDS.
015500     05  WS-PARM-SORT-LATEST-SW        PIC X(01) VALUE "N".
015600         88  WS-SORT-LATEST                VALUE "Y".
015700     05  WS-PARM-FILTER-TEXT            PIC X(30).
015800     05  WS-PARM-FILTER-LEN              PIC 9(02) COMP VALUE ZERO.
015900     05  WS-PARM-PAGE-NUMBER             PIC 9(04) COMP.
016000     05  WS-PARM-PAGE-SIZE               PIC 9(04) COMP.
016100     05  FILLER                         PIC X(10).
016200 
016300 01  WS-DYNAMIC-DSNAMES.
016400     05  WS-SENSRSUM-DSN               PIC X(44).
016500     05  WS-LEDSUM-DSN                 PIC X(44).
016600     05  FILLER                        PIC X(10).
016700 
016800 01  WS-DATE-FIELDS.
016900     05  WS-TODAY-YMD                  PIC 9(08).
017000     05  WS-TODAY-SPLIT REDEFINES WS-TODAY-YMD.
017100         10  WS-TODAY-CCYY              PIC 9(04).
017200         10  WS-TODAY-MM                PIC 9(02).
017300         10  WS-TODAY-DD                PIC 9(02).
017400     05  WS-YESTERDAY-YMD               PIC 9(08).
017500     05  WS-YESTERDAY-SPLIT REDEFINES WS-YESTERDAY-YMD.
017600         10  WS-YESTERDAY-CCYY           PIC 9(04).
017700         10  WS-YESTERDAY-MM             PIC 9(02).
017800         10  WS-YESTERDAY-DD             PIC 9(02).
017900     05  WS-LEAP-REMAINDER               PIC 9(02) COMP.
018000     05  WS-LEAP-QUOTIENT                PIC 9(04) COMP.
018100     05  FILLER                         PIC X(10).
018200 
018300 01  DAYS-IN-MONTH-TABLE.
018400     05  FILLER                        PIC 9(02) VALUE 31.
018500     05  FILLER                        PIC 9(02) VALUE 28.
018600     05  FILLER                        PIC 9(02) VALUE 31.
018700     05  FILLER                        PIC 9(02) VALUE 30.
018800     05  FILLER                        PIC 9(02) VALUE 31.
018900     05  FILLER                        PIC 9(02) VALUE 30.
019000     05  FILLER                        PIC 9(02) VALUE 31.
019100     05  FILLER                        PIC 9(02) VALUE 31.
019200     05  FILLER                        PIC 9(02) VALUE 30.
019300     05  FILLER                        PIC 9(02) VALUE 31.
019400     05  FILLER                        PIC 9(02) VALUE 30.
019500     05  FILLER                        PIC 9(02) VALUE 31.
019600 01  DAYS-IN-MONTH-TAB REDEFINES DAYS-IN-MONTH-TABLE.
019700     05  DAYS-IN-MONTH                 PIC 9(02) OCCURS 12 TIMES.
019800 
019900 01  WS-HOUR-TABLES.
020000     05  WS-YESTERDAY-HOUR-TAB OCCURS 24 TIMES INDEXED BY Y-IDX.
020100         10  YH-HOUR-PRESENT-SW         PIC X(01) VALUE "N".
020200             88  YH-HOUR-PRESENT             VALUE "Y".
020300         10  YH-LED-ACTIVE               PIC 9(01) VALUE ZERO.
020400         10  YH-OCCUPIED                 PIC 9(01) VALUE ZERO.
020500         10  YH-NOISY                    PIC 9(01) VALUE ZERO.
020600     05  WS-TODAY-HOUR-TAB OCCURS 24 TIMES INDEXED BY T-IDX.
020700         10  TH-HOUR-PRESENT-SW          PIC X(01) VALUE "N".
020800             88  TH-HOUR-PRESENT             VALUE "Y".
020900         10  TH-LED-ACTIVE               PIC 9(01) VALUE ZERO.
021000         10  TH-OCCUPIED                 PIC 9(01) VALUE ZERO.
021100         10  TH-NOISY                    PIC 9(01) VALUE ZERO.
021200     05  FILLER                         PIC X(10).
021300 
021400 01  WS-SCORE-FIELDS.
021500     05  WS-TOTAL-COMPARABLE-HOURS      PIC 9(02) COMP.
021600     05  WS-COMMON-ACTIVITY-HOURS       PIC 9(02) COMP.
021700     05  WS-COMMON-DATA-RATIO           PIC 9(03)V9(01) COMP-3.
021800     05  WS-RATIO-EDIT                  PIC ZZ9.9.
021900     05  WS-RISK-LEVEL                  PIC X(04).
022000         88  WS-RISK-NORMAL                 VALUE "정상".
022100         88  WS-RISK-SUSPECTED               VALUE "의심".
022200         88  WS-RISK-CRITICAL                VALUE "심각".
022300     05  WS-AGENCY-NAME                  PIC X(30).
022400     05  FILLER                          PIC X(08).
022500 
022600 01  WS-RISK-ENTRY-TAB-CTL.
022700     05  WS-ENTRY-COUNT                  PIC 9(04) COMP VALUE ZERO.
022800     05  WS-RISK-ENTRY-TAB OCCURS 300 TIMES INDEXED BY ENTRY-IDX.
022900         10  WE-HOUSEHOLD-ID              PIC 9(06).
023000         10  WE-MANAGER-ID                PIC 9(06).
023100         10  WE-MANAGER-NAME              PIC X(30).
023200         10  WE-HOUSEHOLD-NAME            PIC X(30).
023300         10  WE-ADDRESS                   PIC X(60).
023400         10  WE-CONTACT-NUMBER            PIC X(15).
023500         10  WE-COMMON-DATA-RATIO         PIC 9(03)V9(01) COMP-3.
023600         10  WE-RISK-LEVEL                PIC X(04).
023700         10  WE-AGENCY-NAME               PIC X(30).
023800         10  WE-DESCRIPTION               PIC X(80).
023900         10  WE-ENTRY-SEQ                 PIC 9(04) COMP.
024000         10  WE-KEEP-SW                   PIC X(01).
024100             88  WE-KEEP-ROW                  VALUE "Y".
024200         10  FILLER                       PIC X(05).
024300 
024400 01  WS-SWAP-ENTRY.
024500     05  SW-HOUSEHOLD-ID                  PIC 9(06).
024600     05  SW-MANAGER-ID                    PIC 9(06).
024700     05  SW-MANAGER-NAME                  PIC X(30).
024800     05  SW-HOUSEHOLD-NAME                PIC X(30).
024900     05  SW-ADDRESS                       PIC X(60).
025000     05  SW-CONTACT-NUMBER                PIC X(15).
025100     05  SW-COMMON-DATA-RATIO             PIC 9(03)V9(01) COMP-3.
025200     05  SW-RISK-LEVEL                    PIC X(04).
025300     05  SW-AGENCY-NAME                   PIC X(30).
025400     05  SW-DESCRIPTION                   PIC X(80).
025500     05  SW-ENTRY-SEQ                     PIC 9(04) COMP.
025600     05  SW-KEEP-SW                       PIC X(01).
025700     05  FILLER                           PIC X(05).
025800 
025900 01  WS-FILTER-WORK.
026000     05  WS-SEARCH-FIELD                  PIC X(60).
026100     05  WS-SCAN-POS                      PIC 9(02) COMP.
026200     05  WS-SCAN-LIMIT                    PIC 9(02) COMP.
026300     05  FILLER                           PIC X(10).
026400 
026500 01  WS-PAGE-FIELDS.
026600     05  WS-KEPT-COUNT                    PIC 9(04) COMP VALUE ZERO.
026700     05  WS-PAGE-START                    PIC 9(04) COMP.
026800     05  WS-PAGE-END                      PIC 9(04) COMP.
026900     05  WS-PRINT-COUNT                   PIC 9(04) COMP VALUE ZERO.
027000     05  FILLER                           PIC X(10).
027100 
027200 01  WS-TOTALS.
027300     05  WS-TOTAL-HOUSEHOLDS              PIC 9(06) COMP VALUE ZERO.
027400     05  WS-RISK-HOUSEHOLDS               PIC 9(06) COMP VALUE ZERO.
027500     05  WS-LINES-USED                    PIC 9(02) COMP VALUE 99.
027600     05  FILLER                           PIC X(10).
027700 
027800 01  WS-HEADING-LINE-1.
027900     05  FILLER                PIC X(50) VALUE SPACES.
028000     05  FILLER                PIC X(30)
028100             VALUE "SENIOR-SAFE RISK WORKLIST".
028200     05  FILLER                PIC X(53) VALUE SPACES.
028300 
028400 01  WS-HEADING-LINE-2.
028500     05  FILLER                PIC X(01) VALUE SPACE.
028600     05  FILLER                PIC X(08) VALUE "HSHOLD".
028700     05  FILLER                PIC X(02) VALUE SPACES.
028800     05  FILLER                PIC X(30) VALUE "HOUSEHOLD-NAME".
028900     05  FILLER                PIC X(30) VALUE "MANAGER-NAME".
029000     05  FILLER                PIC X(15) VALUE "CONTACT-NUMBER".
029100     05  FILLER                PIC X(08) VALUE "RATIO".
029200     05  FILLER                PIC X(06) VALUE "LEVEL".
029300     05  FILLER                PIC X(30) VALUE "AGENCY-NAME".
029400     05  FILLER                PIC X(03) VALUE SPACES.
029500 
029600 01  WS-DETAIL-LINE.
029700     05  FILLER                PIC X(01) VALUE SPACE.
029800     05  DL-HOUSEHOLD-ID       PIC 9(06).
029900     05  FILLER                PIC X(02) VALUE SPACES.
030000     05  DL-HOUSEHOLD-NAME     PIC X(30).
030100     05  DL-MANAGER-NAME       PIC X(30).
030200     05  DL-CONTACT-NUMBER     PIC X(15).
030300     05  DL-RATIO              PIC ZZ9.9.
030400     05  FILLER                PIC X(04) VALUE SPACES.
030500     05  DL-RISK-LEVEL         PIC X(04).
030600     05  FILLER                PIC X(02) VALUE SPACES.
030700     05  DL-AGENCY-NAME        PIC X(30).
030800     05  FILLER                PIC X(06) VALUE SPACES.
030900 
031000 01  WS-TRAILER-LINE-1.
031100     05  FILLER                PIC X(01) VALUE SPACE.
031200     05  FILLER                PIC X(20) VALUE "TOTAL-HOUSEHOLDS -- ".
031300     05  TL-TOTAL-HOUSEHOLDS   PIC ZZZ,ZZ9.
031400     05  FILLER                PIC X(105) VALUE SPACES.
031500 
031600 01  WS-TRAILER-LINE-2.
031700     05  FILLER                PIC X(01) VALUE SPACE.
031800     05  FILLER                PIC X(20) VALUE "RISK-HOUSEHOLDS --- ".
031900     05  TL-RISK-HOUSEHOLDS    PIC ZZZ,ZZ9.
032000     05  FILLER                PIC X(105) VALUE SPACES.
032100 
032200 COPY ABNDREC.
032300 
032400 PROCEDURE DIVISION.
032500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032600     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-HOUSEHOLDS.
032700     PERFORM 999-CLEANUP THRU 999-EXIT.
032800     MOVE +0 TO RETURN-CODE.
032900     GOBACK.
033000 
033100 000-HOUSEKEEPING.
033200     MOVE "000-HOUSEKEEPING       " TO PARA-NAME.
033300     OPEN INPUT PARM-CARD-FILE.
033400     READ PARM-CARD-FILE
033500         AT END
033600             MOVE "PARM-CARD-FILE HAS NO PARM RECORD" TO ABEND-REASON
033700             GO TO 1000-ABEND-RTN.
033800     CLOSE PARM-CARD-FILE.
033900     MOVE PC-FILTER-TEXT   TO WS-PARM-FILTER-TEXT.
034000     MOVE PC-PAGE-NUMBER   TO WS-PARM-PAGE-NUMBER.
034100     MOVE PC-PAGE-SIZE     TO WS-PARM-PAGE-SIZE.
034200     IF PC-SORT-OPTION = "LATEST"
034300         SET WS-SORT-LATEST TO TRUE
034400     ELSE
034500         MOVE "N" TO WS-PARM-SORT-LATEST-SW.
034600     PERFORM 715-COMPUTE-FILTER-LEN THRU 715-EXIT.
034700 
034800     OPEN I-O HSHOLD-FILE.
034900     OPEN OUTPUT RISK-WORKLIST-RPT.
035000     ACCEPT WS-TODAY-YMD FROM DATE YYYYMMDD.
035100     PERFORM 600-COMPUTE-YESTERDAY THRU 600-EXIT.
035200 
035300     MOVE ZERO TO WS-ENTRY-COUNT WS-TOTAL-HOUSEHOLDS WS-RISK-HOUSEHOLDS.
035400     MOVE 99   TO WS-LINES-USED.
035500 000-EXIT.
035600     EXIT.
035700 
035800 100-MAINLINE.
035900     MOVE "100-MAINLINE           " TO PARA-NAME.
036000     PERFORM 110-READ-NEXT-HOUSEHOLD THRU 110-EXIT.
036100     IF NOT NO-MORE-HOUSEHOLDS
036200         PERFORM 200-SELECT-SENSOR-SOURCE THRU 200-EXIT
036300         IF WS-SOURCE-FOUND
036400             ADD 1 TO WS-TOTAL-HOUSEHOLDS
036500             PERFORM 300-GROUP-YESTERDAY-HOURS THRU 300-EXIT
036600             PERFORM 400-COMPUTE-COMMON-RATIO THRU 400-EXIT
036700             PERFORM 450-CLASSIFY-RISK-LEVEL THRU 450-EXIT
036800             IF NOT WS-RISK-NORMAL
036900                 ADD 1 TO WS-RISK-HOUSEHOLDS
037000                 IF PC-RUN-MODE = "L"
037100                     PERFORM 500-BUILD-RISK-ENTRY THRU 500-EXIT.
037200 100-EXIT.
037300     EXIT.
037400 
037500 110-READ-NEXT-HOUSEHOLD.
037600     MOVE "110-READ-NEXT-HOUSEHOLD" TO PARA-NAME.
037700     READ HSHOLD-FILE NEXT RECORD
037800         AT END
037900             SET NO-MORE-HOUSEHOLDS TO TRUE.
038000 110-EXIT.
038100     EXIT.
038200 
038300 200-SELECT-SENSOR-SOURCE.
038400     MOVE "200-SELECT-SENSOR-SOURCE" TO PARA-NAME.
038500     MOVE "N" TO WS-SOURCE-FOUND-SW.
038600     MOVE "N" TO WS-USING-LEGACY-SW.
038700     STRING "SNRSAFE.PROD.SENSRSUM.H" DELIMITED BY SIZE
038800            HSH-HOUSEHOLD-ID DELIMITED BY SIZE
038900            INTO WS-SENSRSUM-DSN.
039000     OPEN INPUT SENSOR-SUMMARY-FILE.
039100     IF SENSRSUM-OK
039200         SET WS-SOURCE-FOUND TO TRUE
039300     ELSE
039400         STRING "SNRSAFE.PROD.LEDSUM.H" DELIMITED BY SIZE
039500                HSH-HOUSEHOLD-ID DELIMITED BY SIZE
039600                INTO WS-LEDSUM-DSN
039700         MOVE WS-LEDSUM-DSN TO WS-SENSRSUM-DSN
039800         OPEN INPUT SENSOR-SUMMARY-FILE
039900         IF SENSRSUM-OK
040000             SET WS-SOURCE-FOUND TO TRUE
040100             SET WS-USING-LEGACY-SOURCE TO TRUE.
040200 200-EXIT.
040300     EXIT.
040400 
040500 300-GROUP-YESTERDAY-HOURS.
040600     MOVE "300-GROUP-YESTERDAY-HOURS" TO PARA-NAME.
040700*    ONE FORWARD-ONLY READ PASS SERVES BOTH THE YESTERDAY AND TODAY
040800*    HOUR TABLES - THE SENSOR-SUMMARY DATASET IS SEQUENTIAL AND
040900*    CANNOT BE READ TWICE IN ONE HOUSEHOLD ITERATION, SO EVERY
041000*    RECORD IS BUCKETED AS IT COMES BY COMPARING ITS DATE TO TODAY
041100*    AND YESTERDAY AS EACH ONE IS READ.  310-GROUP-TODAY-HOURS IS
041200*    PERFORMED INLINE BELOW FOR A TODAY-DATED RECORD.
041300     PERFORM 301-INIT-YESTERDAY-HOUR THRU 301-EXIT
041400         VARYING Y-IDX FROM 1 BY 1 UNTIL Y-IDX > 24.
041500     PERFORM 302-INIT-TODAY-HOUR THRU 302-EXIT
041600         VARYING T-IDX FROM 1 BY 1 UNTIL T-IDX > 24.
041700     MOVE "Y" TO MORE-SENSOR-RECS-SW.
041800     PERFORM 305-READ-SENSOR-REC THRU 305-EXIT
041900         UNTIL NO-MORE-SENSOR-RECS.
042000     CLOSE SENSOR-SUMMARY-FILE.
042100 300-EXIT.
042200     EXIT.
042300 
042400 301-INIT-YESTERDAY-HOUR.
042500     MOVE "N" TO YH-HOUR-PRESENT-SW (Y-IDX).
042600     MOVE ZERO TO YH-LED-ACTIVE (Y-IDX).
042700     MOVE ZERO TO YH-OCCUPIED (Y-IDX).
042800     MOVE ZERO TO YH-NOISY (Y-IDX).
042900 301-EXIT.
043000     EXIT.
043100 
043200 302-INIT-TODAY-HOUR.
043300     MOVE "N" TO TH-HOUR-PRESENT-SW (T-IDX).
043400     MOVE ZERO TO TH-LED-ACTIVE (T-IDX).
043500     MOVE ZERO TO TH-OCCUPIED (T-IDX).
043600     MOVE ZERO TO TH-NOISY (T-IDX).
043700 302-EXIT.
043800     EXIT.
043900 
044000 305-READ-SENSOR-REC.
044100     MOVE "305-READ-SENSOR-REC    " TO PARA-NAME.
044200     IF WS-USING-LEGACY-SOURCE
044300         READ SENSOR-SUMMARY-FILE INTO LEGACY-SENSOR-SUMMARY-REC
044400             AT END SET NO-MORE-SENSOR-RECS TO TRUE
044500         END-READ
044600     ELSE
044700         READ SENSOR-SUMMARY-FILE INTO SENSOR-SUMMARY-REC
044800             AT END SET NO-MORE-SENSOR-RECS TO TRUE
044900         END-READ.
045000     IF NOT NO-MORE-SENSOR-RECS
045100         PERFORM 306-BUCKET-YESTERDAY THRU 306-EXIT
045200         PERFORM 310-GROUP-TODAY-HOURS THRU 310-EXIT.
045300 305-EXIT.
045400     EXIT.
045500 
045600 306-BUCKET-YESTERDAY.
045700     MOVE "306-BUCKET-YESTERDAY   " TO PARA-NAME.
045800     IF WS-USING-LEGACY-SOURCE
045900         IF LSM-RECORDED-DATE = WS-YESTERDAY-YMD
046000             SET Y-IDX TO LSM-RECORDED-HOUR
046100             ADD 1 TO Y-IDX
046200             SET YH-HOUR-PRESENT (Y-IDX) TO TRUE
046300             IF LSM-LED-ON-OFF-COUNT > 0
046400                 MOVE 1 TO YH-LED-ACTIVE (Y-IDX).
046500     IF NOT WS-USING-LEGACY-SOURCE
046600         IF SSM-RECORDED-DATE = WS-YESTERDAY-YMD
046700             SET Y-IDX TO SSM-RECORDED-HOUR
046800             ADD 1 TO Y-IDX
046900             SET YH-HOUR-PRESENT (Y-IDX) TO TRUE
047000             IF (SSM-LED-MASTER-ROOM + SSM-LED-LIVING-ROOM +
047100                 SSM-LED-KITCHEN + SSM-LED-TOILET) > 0
047200                 MOVE 1 TO YH-LED-ACTIVE (Y-IDX).
047300             IF SSM-OCCUPIED-YES
047400                 MOVE 1 TO YH-OCCUPIED (Y-IDX).
047500             IF SSM-NOISY-YES
047600                 MOVE 1 TO YH-NOISY (Y-IDX).
047700 306-EXIT.
047800     EXIT.
047900 
048000 310-GROUP-TODAY-HOURS.
048100     MOVE "310-GROUP-TODAY-HOURS  " TO PARA-NAME.
048200     PERFORM 311-BUCKET-TODAY THRU 311-EXIT.
048300 310-EXIT.
048400     EXIT.
048500 
048600 311-BUCKET-TODAY.
048700     MOVE "311-BUCKET-TODAY       " TO PARA-NAME.
048800     IF WS-USING-LEGACY-SOURCE
048900         IF LSM-RECORDED-DATE = WS-TODAY-YMD
049000             SET T-IDX TO LSM-RECORDED-HOUR
049100             ADD 1 TO T-IDX
049200             SET TH-HOUR-PRESENT (T-IDX) TO TRUE
049300             IF LSM-LED-ON-OFF-COUNT > 0
049400                 MOVE 1 TO TH-LED-ACTIVE (T-IDX).
049500     IF NOT WS-USING-LEGACY-SOURCE
049600         IF SSM-RECORDED-DATE = WS-TODAY-YMD
049700             SET T-IDX TO SSM-RECORDED-HOUR
049800             ADD 1 TO T-IDX
049900             SET TH-HOUR-PRESENT (T-IDX) TO TRUE
050000             IF (SSM-LED-MASTER-ROOM + SSM-LED-LIVING-ROOM +
050100                 SSM-LED-KITCHEN + SSM-LED-TOILET) > 0
050200                 MOVE 1 TO TH-LED-ACTIVE (T-IDX).
050300             IF SSM-OCCUPIED-YES
050400                 MOVE 1 TO TH-OCCUPIED (T-IDX).
050500             IF SSM-NOISY-YES
050600                 MOVE 1 TO TH-NOISY (T-IDX).
050700 311-EXIT.
050800     EXIT.
050900 
051000 400-COMPUTE-COMMON-RATIO.
051100     MOVE "400-COMPUTE-COMMON-RATIO" TO PARA-NAME.
051200     MOVE ZERO TO WS-TOTAL-COMPARABLE-HOURS WS-COMMON-ACTIVITY-HOURS.
051300     MOVE ZERO TO WS-COMMON-DATA-RATIO.
051400     PERFORM 405-SET-AND-TEST-HOUR THRU 405-EXIT
051500         VARYING Y-IDX FROM 1 BY 1 UNTIL Y-IDX > 24.
051600     IF WS-TOTAL-COMPARABLE-HOURS > 0
051700         COMPUTE WS-COMMON-DATA-RATIO ROUNDED =
051800             WS-COMMON-ACTIVITY-HOURS / WS-TOTAL-COMPARABLE-HOURS
051900                 * 100.
052000 400-EXIT.
052100     EXIT.
052200 
052300 405-SET-AND-TEST-HOUR.
052400     SET T-IDX TO Y-IDX.
052500     PERFORM 410-TEST-ONE-HOUR THRU 410-EXIT.
052600 405-EXIT.
052700     EXIT.
052800 
052900 410-TEST-ONE-HOUR.
053000     MOVE "410-TEST-ONE-HOUR      " TO PARA-NAME.
053100     IF YH-HOUR-PRESENT (Y-IDX) AND TH-HOUR-PRESENT (T-IDX)
053200         ADD 1 TO WS-TOTAL-COMPARABLE-HOURS
053300         IF WS-USING-LEGACY-SOURCE
053400             IF YH-LED-ACTIVE (Y-IDX) = 1 AND
053500                TH-LED-ACTIVE (T-IDX) = 1
053600                 ADD 1 TO WS-COMMON-ACTIVITY-HOURS
053700         ELSE
053800             IF (YH-LED-ACTIVE (Y-IDX) = 1 AND
053900                 TH-LED-ACTIVE (T-IDX) = 1)
054000                OR (YH-OCCUPIED (Y-IDX) = 1 AND
054100                    TH-OCCUPIED (T-IDX) = 1)
054200                OR (YH-NOISY (Y-IDX) = 1 AND
054300                    TH-NOISY (T-IDX) = 1)
054400                 ADD 1 TO WS-COMMON-ACTIVITY-HOURS.
054500 410-EXIT.
054600     EXIT.
054700 
054800 450-CLASSIFY-RISK-LEVEL.
054900     MOVE "450-CLASSIFY-RISK-LEVEL" TO PARA-NAME.
055000     IF WS-COMMON-DATA-RATIO > 60.0
055100         SET WS-RISK-NORMAL TO TRUE
055200     ELSE
055300     IF WS-COMMON-DATA-RATIO <= 40.0
055400         SET WS-RISK-CRITICAL TO TRUE
055500     ELSE
055600         SET WS-RISK-SUSPECTED TO TRUE.
055700 450-EXIT.
055800     EXIT.
055900 
056000 500-BUILD-RISK-ENTRY.
056100     MOVE "500-BUILD-RISK-ENTRY   " TO PARA-NAME.
056200     IF WS-ENTRY-COUNT >= 300
056300         MOVE "WS-RISK-ENTRY-TAB OVERFLOW - MORE THAN 300 AT-RISK"
056400                 TO ABEND-REASON
056500         GO TO 1000-ABEND-RTN.
056600     ADD 1 TO WS-ENTRY-COUNT.
056700     SET ENTRY-IDX TO WS-ENTRY-COUNT.
056800     IF WS-RISK-CRITICAL
056900         MOVE "119소방서"       TO WS-AGENCY-NAME
057000     ELSE
057100         MOVE "지역복지센터"     TO WS-AGENCY-NAME.
057200     MOVE WS-COMMON-DATA-RATIO TO WS-RATIO-EDIT.
057300     MOVE HSH-HOUSEHOLD-ID     TO WE-HOUSEHOLD-ID     (ENTRY-IDX).
057400     MOVE HSH-MANAGER-ID       TO WE-MANAGER-ID       (ENTRY-IDX).
057500     MOVE HSH-MANAGER-NAME     TO WE-MANAGER-NAME     (ENTRY-IDX).
057600     MOVE HSH-HOUSEHOLD-NAME   TO WE-HOUSEHOLD-NAME   (ENTRY-IDX).
057700     MOVE HSH-ADDRESS          TO WE-ADDRESS          (ENTRY-IDX).
057800     MOVE HSH-CONTACT-NUMBER   TO WE-CONTACT-NUMBER   (ENTRY-IDX).
057900     MOVE WS-COMMON-DATA-RATIO TO WE-COMMON-DATA-RATIO (ENTRY-IDX).
058000     MOVE WS-RISK-LEVEL        TO WE-RISK-LEVEL       (ENTRY-IDX).
058100     MOVE WS-AGENCY-NAME       TO WE-AGENCY-NAME      (ENTRY-IDX).
058200     STRING WS-RISK-LEVEL DELIMITED BY SIZE
058300            " - 공통활동비율 " DELIMITED BY SIZE
058400            WS-RATIO-EDIT DELIMITED BY SIZE
058500            "%" DELIMITED BY SIZE
058600            INTO WE-DESCRIPTION (ENTRY-IDX).
058700     MOVE WS-ENTRY-COUNT       TO WE-ENTRY-SEQ        (ENTRY-IDX).
058800     MOVE "Y"                 TO WE-KEEP-SW           (ENTRY-IDX).
058900 500-EXIT.
059000     EXIT.
059100 
059200 600-COMPUTE-YESTERDAY.
059300     MOVE "600-COMPUTE-YESTERDAY  " TO PARA-NAME.
059400     MOVE WS-TODAY-YMD TO WS-YESTERDAY-YMD.
059500     IF WS-TODAY-DD > 1
059600         SUBTRACT 1 FROM WS-YESTERDAY-DD
059700     ELSE
059800         PERFORM 610-ROLL-BACK-MONTH THRU 610-EXIT.
059900 600-EXIT.
060000     EXIT.
060100 
060200 610-ROLL-BACK-MONTH.
060300     MOVE "610-ROLL-BACK-MONTH    " TO PARA-NAME.
060400     MOVE WS-TODAY-CCYY TO WS-YESTERDAY-CCYY.
060500     IF WS-TODAY-MM > 1
060600         COMPUTE WS-YESTERDAY-MM = WS-TODAY-MM - 1
060700     ELSE
060800         MOVE 12 TO WS-YESTERDAY-MM
060900         COMPUTE WS-YESTERDAY-CCYY = WS-TODAY-CCYY - 1.
061000     MOVE DAYS-IN-MONTH (WS-YESTERDAY-MM) TO WS-YESTERDAY-DD.
061100     IF WS-YESTERDAY-MM = 2
061200         PERFORM 620-CHECK-LEAP-YEAR THRU 620-EXIT.
061300 610-EXIT.
061400     EXIT.
061500 
061600 620-CHECK-LEAP-YEAR.
061700     MOVE "620-CHECK-LEAP-YEAR    " TO PARA-NAME.
061800     DIVIDE WS-YESTERDAY-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
061900             REMAINDER WS-LEAP-REMAINDER.
062000     IF WS-LEAP-REMAINDER = ZERO
062100         MOVE 29 TO WS-YESTERDAY-DD.
062200 620-EXIT.
062300     EXIT.
062400 
062500 700-SORT-FILTER-PAGE.
062600     MOVE "700-SORT-FILTER-PAGE   " TO PARA-NAME.
062700     PERFORM 800-SORT-WORKLIST THRU 800-EXIT.
062800     PERFORM 810-APPLY-FILTER THRU 810-EXIT.
062900     PERFORM 820-APPLY-PAGING THRU 820-EXIT.
063000 700-EXIT.
063100     EXIT.
063200 
063300 715-COMPUTE-FILTER-LEN.
063400     MOVE ZERO TO WS-PARM-FILTER-LEN.
063500     IF WS-PARM-FILTER-TEXT NOT = SPACES
063600         MOVE 30 TO WS-PARM-FILTER-LEN
063700         PERFORM 716-SHRINK-FILTER-LEN THRU 716-EXIT
063800             UNTIL WS-PARM-FILTER-LEN = ZERO
063900                 OR WS-PARM-FILTER-TEXT (WS-PARM-FILTER-LEN:1)
064000                     NOT = SPACE.
064100 715-EXIT.
064200     EXIT.
064300 
064400 716-SHRINK-FILTER-LEN.
064500     SUBTRACT 1 FROM WS-PARM-FILTER-LEN.
064600 716-EXIT.
064700     EXIT.
064800 
064900 800-SORT-WORKLIST.
065000     MOVE "800-SORT-WORKLIST      " TO PARA-NAME.
065100     IF WS-ENTRY-COUNT > 1
065200         SET WS-SOMETHING-SWAPPED TO TRUE
065300         PERFORM 801-BUBBLE-PASS THRU 801-EXIT
065400             UNTIL NOT WS-SOMETHING-SWAPPED.
065500 800-EXIT.
065600     EXIT.
065700 
065800 801-BUBBLE-PASS.
065900     MOVE "801-BUBBLE-PASS        " TO PARA-NAME.
066000     MOVE "N" TO WS-SOMETHING-SWAPPED-SW.
066100     PERFORM 802-COMPARE-ADJACENT THRU 802-EXIT
066200         VARYING ENTRY-IDX FROM 1 BY 1
066300             UNTIL ENTRY-IDX > WS-ENTRY-COUNT - 1.
066400 801-EXIT.
066500     EXIT.
066600 
066700 802-COMPARE-ADJACENT.
066800     MOVE "802-COMPARE-ADJACENT   " TO PARA-NAME.
066900     IF WS-SORT-LATEST
067000         IF WE-ENTRY-SEQ (ENTRY-IDX) < WE-ENTRY-SEQ (ENTRY-IDX + 1)
067100             PERFORM 803-SWAP-ENTRIES THRU 803-EXIT
067200     ELSE
067300         IF WE-ENTRY-SEQ (ENTRY-IDX) > WE-ENTRY-SEQ (ENTRY-IDX + 1)
067400             PERFORM 803-SWAP-ENTRIES THRU 803-EXIT.
067500 802-EXIT.
067600     EXIT.
067700 
067800 803-SWAP-ENTRIES.
067900     MOVE "803-SWAP-ENTRIES       " TO PARA-NAME.
068000     MOVE WS-RISK-ENTRY-TAB (ENTRY-IDX)     TO WS-SWAP-ENTRY.
068100     MOVE WS-RISK-ENTRY-TAB (ENTRY-IDX + 1) TO
068200             WS-RISK-ENTRY-TAB (ENTRY-IDX).
068300     MOVE WS-SWAP-ENTRY                     TO
068400             WS-RISK-ENTRY-TAB (ENTRY-IDX + 1).
068500     SET WS-SOMETHING-SWAPPED TO TRUE.
068600 803-EXIT.
068700     EXIT.
068800 
068900 810-APPLY-FILTER.
069000     MOVE "810-APPLY-FILTER       " TO PARA-NAME.
069100     PERFORM 811-FILTER-ONE-ENTRY THRU 811-EXIT
069200         VARYING ENTRY-IDX FROM 1 BY 1
069300             UNTIL ENTRY-IDX > WS-ENTRY-COUNT.
069400 810-EXIT.
069500     EXIT.
069600 
069700 811-FILTER-ONE-ENTRY.
069800     MOVE "811-FILTER-ONE-ENTRY   " TO PARA-NAME.
069900     MOVE "Y" TO WE-KEEP-SW (ENTRY-IDX).
070000     IF WS-PARM-FILTER-LEN > ZERO
070100         MOVE "N" TO WS-SUBSTRING-FOUND-SW
070200         MOVE SPACES TO WS-SEARCH-FIELD
070300         MOVE WE-MANAGER-NAME (ENTRY-IDX) TO WS-SEARCH-FIELD
070400         PERFORM 812-SUBSTRING-SEARCH THRU 812-EXIT
070500         IF NOT WS-SUBSTRING-FOUND
070600             MOVE SPACES TO WS-SEARCH-FIELD
070700             MOVE WE-HOUSEHOLD-NAME (ENTRY-IDX) TO WS-SEARCH-FIELD
070800             PERFORM 812-SUBSTRING-SEARCH THRU 812-EXIT.
070900         IF NOT WS-SUBSTRING-FOUND
071000             MOVE WE-ADDRESS (ENTRY-IDX) TO WS-SEARCH-FIELD
071100             PERFORM 812-SUBSTRING-SEARCH THRU 812-EXIT.
071200         IF NOT WS-SUBSTRING-FOUND
071300             MOVE "N" TO WE-KEEP-SW (ENTRY-IDX).
071400 811-EXIT.
071500     EXIT.
071600 
071700*    CASE-INSENSITIVE FOLDING IS NOT ATTEMPTED HERE - THE FILTER
071800*    TEXT AND JOINED NAME/ADDRESS FIELDS ARE PREDOMINANTLY HANGUL,
071900*    WHICH HAS NO UPPER/LOWER CASE DISTINCTION, SO A ROMAN-ALPHABET
072000*    CASE-FOLD ROUTINE WOULD BE MEANINGLESS OVERHEAD HERE.
072100 812-SUBSTRING-SEARCH.
072200     MOVE "812-SUBSTRING-SEARCH   " TO PARA-NAME.
072300     COMPUTE WS-SCAN-LIMIT = 61 - WS-PARM-FILTER-LEN.
072400     IF WS-SCAN-LIMIT > 0
072500         MOVE 1 TO WS-SCAN-POS
072600         PERFORM 813-TEST-ONE-POSITION THRU 813-EXIT
072700             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
072800                 OR WS-SUBSTRING-FOUND.
072900 812-EXIT.
073000     EXIT.
073100 
073200 813-TEST-ONE-POSITION.
073300     MOVE "813-TEST-ONE-POSITION  " TO PARA-NAME.
073400     IF WS-SEARCH-FIELD (WS-SCAN-POS:WS-PARM-FILTER-LEN) =
073500        WS-PARM-FILTER-TEXT (1:WS-PARM-FILTER-LEN)
073600         SET WS-SUBSTRING-FOUND TO TRUE.
073700     ADD 1 TO WS-SCAN-POS.
073800 813-EXIT.
073900     EXIT.
074000 
074100 820-APPLY-PAGING.
074200     MOVE "820-APPLY-PAGING       " TO PARA-NAME.
074300     MOVE ZERO TO WS-KEPT-COUNT.
074400     COMPUTE WS-PAGE-START =
074500             (WS-PARM-PAGE-NUMBER * WS-PARM-PAGE-SIZE) + 1.
074600     COMPUTE WS-PAGE-END = WS-PAGE-START + WS-PARM-PAGE-SIZE - 1.
074700     PERFORM 821-COUNT-KEPT THRU 821-EXIT
074800         VARYING ENTRY-IDX FROM 1 BY 1
074900             UNTIL ENTRY-IDX > WS-ENTRY-COUNT.
075000 820-EXIT.
075100     EXIT.
075200 
075300 821-COUNT-KEPT.
075400     MOVE "821-COUNT-KEPT         " TO PARA-NAME.
075500     IF WE-KEEP-ROW (ENTRY-IDX)
075600         ADD 1 TO WS-KEPT-COUNT
075700         IF WS-KEPT-COUNT < WS-PAGE-START OR
075800            WS-KEPT-COUNT > WS-PAGE-END
075900             MOVE "N" TO WE-KEEP-SW (ENTRY-IDX).
076000 821-EXIT.
076100     EXIT.
076200 
076300 900-PRINT-WORKLIST.
076400     MOVE "900-PRINT-WORKLIST     " TO PARA-NAME.
076500     PERFORM 901-PRINT-ONE-ROW THRU 901-EXIT
076600         VARYING ENTRY-IDX FROM 1 BY 1
076700             UNTIL ENTRY-IDX > WS-ENTRY-COUNT.
076800 900-EXIT.
076900     EXIT.
077000 
077100 901-PRINT-ONE-ROW.
077200     MOVE "901-PRINT-ONE-ROW      " TO PARA-NAME.
077300     IF WE-KEEP-ROW (ENTRY-IDX)
077400         PERFORM 902-FORMAT-AND-WRITE-ROW THRU 902-EXIT.
077500 901-EXIT.
077600     EXIT.
077700 
077800 902-FORMAT-AND-WRITE-ROW.
077900     MOVE "902-FORMAT-AND-WRITE-ROW" TO PARA-NAME.
078000     IF WS-LINES-USED > 55
078100         MOVE WS-HEADING-LINE-1 TO WS-PRINT-LINE
078200         WRITE WS-PRINT-LINE BEFORE ADVANCING TOP-OF-FORM
078300         MOVE WS-HEADING-LINE-2 TO WS-PRINT-LINE
078400         WRITE WS-PRINT-LINE AFTER ADVANCING 2 LINES
078500         MOVE ZERO TO WS-LINES-USED.
078600     MOVE SPACES TO WS-DETAIL-LINE.
078700     MOVE WE-HOUSEHOLD-ID   (ENTRY-IDX) TO DL-HOUSEHOLD-ID.
078800     MOVE WE-HOUSEHOLD-NAME (ENTRY-IDX) TO DL-HOUSEHOLD-NAME.
078900     MOVE WE-MANAGER-NAME   (ENTRY-IDX) TO DL-MANAGER-NAME.
079000     MOVE WE-CONTACT-NUMBER (ENTRY-IDX) TO DL-CONTACT-NUMBER.
079100     MOVE WE-COMMON-DATA-RATIO (ENTRY-IDX) TO DL-RATIO.
079200     MOVE WE-RISK-LEVEL     (ENTRY-IDX) TO DL-RISK-LEVEL.
079300     MOVE WE-AGENCY-NAME    (ENTRY-IDX) TO DL-AGENCY-NAME.
079400     MOVE WS-DETAIL-LINE TO WS-PRINT-LINE.
079500     WRITE WS-PRINT-LINE AFTER ADVANCING 1 LINES.
079600     ADD 1 TO WS-LINES-USED.
079700     ADD 1 TO WS-PRINT-COUNT.
079800 902-EXIT.
079900     EXIT.
080000 
080100 950-PRINT-TRAILER.
080200     MOVE "950-PRINT-TRAILER      " TO PARA-NAME.
080300     MOVE WS-TOTAL-HOUSEHOLDS TO TL-TOTAL-HOUSEHOLDS.
080400     MOVE WS-TRAILER-LINE-1 TO WS-PRINT-LINE.
080500     WRITE WS-PRINT-LINE AFTER ADVANCING 2 LINES.
080600     MOVE WS-RISK-HOUSEHOLDS TO TL-RISK-HOUSEHOLDS.
080700     MOVE WS-TRAILER-LINE-2 TO WS-PRINT-LINE.
080800     WRITE WS-PRINT-LINE AFTER ADVANCING 1 LINES.
080900 950-EXIT.
081000     EXIT.
081100 
081200 999-CLEANUP.
081300     MOVE "999-CLEANUP            " TO PARA-NAME.
081400     IF PC-RUN-MODE = "L"
081500         PERFORM 700-SORT-FILTER-PAGE THRU 700-EXIT
081600         PERFORM 900-PRINT-WORKLIST THRU 900-EXIT.
081700     PERFORM 950-PRINT-TRAILER THRU 950-EXIT.
081800     CLOSE HSHOLD-FILE.
081900     CLOSE RISK-WORKLIST-RPT.
082000 999-EXIT.
082100     EXIT.
082200 
082300 1000-ABEND-RTN.
082400     WRITE WS-PRINT-LINE FROM ABEND-REC.
082500     DISPLAY "*** ABNORMAL END OF JOB- RISKLIST ***" UPON CONSOLE.
082600     DIVIDE ZERO-VAL INTO ONE-VAL.
