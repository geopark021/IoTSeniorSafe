000100*****************************************************************
000200* COPYBOOK.  RPTREC
000300* REPORT MASTER RECORD - ONE ROW PER FILED OR AUTO-RAISED REPORT
000400*
000500*          WRITTEN ONLY BY RPTCREAT (CALLED FROM MANRPT FOR A
000600*          MANAGER-FILED REPORT, AND FROM RISKSCAN FOR AN
000700*          AUTO-GENERATED ONE).  APPENDED TO, NEVER REWRITTEN -
000800*          STATUS CHANGES ARE A FUTURE-PHASE CASEWORK SCREEN, NOT
000900*          PART OF THIS BATCH JOB STREAM.
001000*
001100*-----------------------------------------------------------------
001200* CHANGE LOG
001300*   2015-02-18  DLH  ORIGINAL
001400*   2017-06-30  MHS  REQ 50118 - AGENCY-NAME WIDENED TO 30 BYTES,
001500*                     "공동생활지원센터" WAS TRUNCATING AT 20
001600*   2019-11-04  DLH  REQ 52440 - STATUS-CODE DOCUMENTED AS DUAL
001700*                     USE (PROCESSING STATUS FOR MANAGER REPORTS,
001800*                     SEVERITY FOR AUTO REPORTS) - FIELD ITSELF
001900*                     NOT CHANGED, BY DESIGN. SEE RPTCREAT REMARKS
002000*****************************************************************
002100 01  REPORT-MASTER-REC.
002200     05  RPT-REPORT-ID               PIC 9(09).
002300     05  RPT-MANAGER-ID               PIC 9(06).
002400         88  RPT-AUTO-GENERATED           VALUE ZERO.
002500     05  RPT-HOUSEHOLD-ID              PIC 9(06).
002600     05  RPT-STATUS-CODE               PIC 9(01).
002700         88  RPT-STATUS-RECEIVED           VALUE 0.
002800         88  RPT-STATUS-IN-PROGRESS        VALUE 1.
002900         88  RPT-STATUS-COMPLETE           VALUE 2.
003000     05  RPT-CREATED-AT.
003100         10  RPT-CREATED-DATE          PIC 9(08).
003200         10  RPT-CREATED-TIME          PIC 9(06).
003300     05  RPT-UPDATED-AT.
003400         10  RPT-UPDATED-DATE          PIC 9(08).
003500         10  RPT-UPDATED-TIME          PIC 9(06).
003600     05  RPT-AGENCY-NAME               PIC X(30).
003700     05  FILLER                        PIC X(19).
003800 
003900*    SINGLE-RECORD CONTROL FILE HOLDING THE NEXT REPORT-ID -
004000*    KSDS WITH ONE FIXED KEY SO THE COUNTER SURVIVES ACROSS RUNS
004100 01  REPORT-CTL-REC.
004200     05  RCT-CTL-KEY                   PIC X(01) VALUE "1".
004300     05  RCT-NEXT-REPORT-ID            PIC 9(09) VALUE 1.
004400     05  FILLER                        PIC X(20).
