000100*****************************************************************
000200* COPYBOOK.  HSHOLD
000300* HOUSEHOLD MASTER RECORD - SENIOR-SAFE MONITORING PROGRAM
000400*
000500*          THIS IS THE VSAM MASTER RECORD FOR EVERY HOUSEHOLD
000600*          ENROLLED IN THE UNATTENDED-SENIOR MONITORING PROGRAM.
000700*          ONE RECORD PER HOUSEHOLD, KEYED BY HOUSEHOLD-ID.
000800*
000900*          THE FILE IS MAINTAINED BY THE ENROLLMENT SUBSYSTEM
001000*          (NOT PART OF THIS JOB STREAM) - THE NIGHTLY RISK/
001100*          MAINTENANCE JOBS OPEN IT READ-ONLY OR DYNAMIC FOR
001200*          BROWSE, EXCEPT WHERE NOTED BELOW.
001300*
001400*          VSAM DATASET  -  SNRSAFE.PROD.HSHOLD.MASTER (KSDS)
001500*          RECORD KEY    -  HSH-HOUSEHOLD-ID (COLS 1-6)
001600*
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*   1997-02-11  JCK  ORIGINAL LAYOUT - CARRIED OVER FROM THE
002000*                     PAPER CASE-FILE FORMAT USED BY THE COUNTY
002100*                     WELFARE OFFICE
002200*   1998-08-19  JCK  Y2K - ENROLLED-DATE AND LAST-UPDATE-DATE
002300*                     EXPANDED FROM PIC 9(6) TO PIC 9(8), CENTURY
002400*                     ADDED. SIGNED OFF BY OPERATIONS 1998-08-25
002500*   2001-04-03  RTM  REQ 21140 - ADDED CASE-MANAGER BLOCK, WAS
002600*                     PREVIOUSLY CARRIED IN A SEPARATE LOOKUP FILE
002700*                     THAT DRIFTED OUT OF SYNC WITH THIS ONE
002800*   2005-10-27  DLH  REQ 40912 - SPLIT ADDRESS INTO SIDO/SIGUNGU/
002900*                     DETAIL BLOCKS FOR THE ROUTING REPORT; KEPT
003000*                     THE FLAT 60-BYTE VIEW AS A REDEFINES FOR
003100*                     PROGRAMS THAT NEVER NEEDED THE SPLIT
003200*   2009-03-16  DLH  REQ 44031 - DEVICE-STATUS BYTE ADDED SO THE
003300*                     MAINTENANCE JOB CAN TELL A CANCELLED
003400*                     HOUSEHOLD FROM ONE STILL AWAITING INSTALL
003500*   2013-07-01  MHS  REQ 51207 - RESERVED BLOCK CARVED OUT FOR
003600*                     THE (STILL UNBUILT) SECOND CONTACT NUMBER
003700*                     REQUESTED BY THE WELFARE CENTER; DO NOT
003800*                     REUSE UNTIL THAT REQUEST IS BUILT
003900*****************************************************************
004000 01  HOUSEHOLD-MASTER-REC.
004100*--------------------------------------------------------------*
004200*    RECORD KEY BLOCK
004300*--------------------------------------------------------------*
004400     05  HSH-HOUSEHOLD-ID            PIC 9(06).
004500*--------------------------------------------------------------*
004600*    RESIDENT IDENTIFICATION BLOCK
004700*--------------------------------------------------------------*
004800     05  HSH-NAME-SPLIT.
004900         10  HSH-NAME-LAST           PIC X(15).
005000         10  HSH-NAME-FIRST          PIC X(15).
005100     05  HSH-HOUSEHOLD-NAME REDEFINES HSH-NAME-SPLIT
005200                                     PIC X(30).
005300*--------------------------------------------------------------*
005400*    RESIDENCE ADDRESS BLOCK - SPLIT PER REQ 40912, FLAT VIEW
005500*    RETAINED FOR PROGRAMS COPIED BEFORE THE SPLIT WAS ADDED
005600*--------------------------------------------------------------*
005700     05  HSH-ADDR-SPLIT.
005800         10  HSH-ADDR-SIDO           PIC X(10).
005900         10  HSH-ADDR-SIGUNGU        PIC X(15).
006000         10  HSH-ADDR-DETAIL         PIC X(35).
006100     05  HSH-ADDRESS REDEFINES HSH-ADDR-SPLIT
006200                                     PIC X(60).
006300*--------------------------------------------------------------*
006400*    RESIDENT CONTACT BLOCK
006500*--------------------------------------------------------------*
006600     05  HSH-CONTACT-SPLIT.
006700         10  HSH-CONTACT-AREA        PIC X(03).
006800         10  HSH-CONTACT-EXCHANGE    PIC X(04).
006900         10  HSH-CONTACT-LINE        PIC X(04).
007000         10  FILLER                  PIC X(04).
007100     05  HSH-CONTACT-NUMBER REDEFINES HSH-CONTACT-SPLIT
007200                                     PIC X(15).
007300*--------------------------------------------------------------*
007400*    CASE-MANAGER BLOCK - REQ 21140
007500*--------------------------------------------------------------*
007600     05  HSH-MANAGER-ID              PIC 9(06).
007700     05  HSH-MANAGER-NAME            PIC X(30).
007800     05  HSH-MANAGER-CONTACT         PIC X(15).
007900*--------------------------------------------------------------*
008000*    IOT DEVICE / ENROLLMENT STATUS BLOCK - REQ 44031
008100*--------------------------------------------------------------*
008200     05  HSH-DEVICE-STATUS           PIC X(01).
008300         88  HSH-DEVICE-ACTIVE           VALUE "A".
008400         88  HSH-DEVICE-PENDING-INSTALL  VALUE "P".
008500         88  HSH-DEVICE-CANCELLED        VALUE "C".
008600     05  HSH-SENSOR-KIT-CODE          PIC X(04).
008700         88  HSH-KIT-STANDARD-4CH        VALUE "STD4".
008800         88  HSH-KIT-LEGACY-LED-ONLY     VALUE "LED1".
008900     05  HSH-ENROLLED-DATE            PIC 9(08).
009000     05  HSH-LAST-UPDATE-DATE         PIC 9(08).
009100     05  HSH-LAST-UPDATE-USER         PIC X(08).
009200*--------------------------------------------------------------*
009300*    RESERVED - SECOND CONTACT NUMBER, REQ 51207 (NOT BUILT)
009400*    DO NOT REUSE THIS SPACE FOR ANYTHING ELSE
009500*--------------------------------------------------------------*
009600     05  FILLER                       PIC X(15).
009700*--------------------------------------------------------------*
009800*    SPARE FOR FUTURE USE
009900*--------------------------------------------------------------*
010000     05  FILLER                       PIC X(20).
