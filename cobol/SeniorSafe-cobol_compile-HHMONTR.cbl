000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HHMONTR.
000300 AUTHOR. MIN-HO SEO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/17/89.
000600 DATE-COMPILED. 06/17/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900*******************************************************************
001000*REMARKS.
001100*
001200*          BUILDS THE HOUSEHOLD MONITORING SNAPSHOT SCREEN LISTING.
001300*          FOR EACH ENROLLED HOUSEHOLD, FINDS THE MOST RECENT
001400*          SENSOR-SUMMARY READING, DERIVES A NORMALIZED ACTIVITY
001500*          LEVEL PER CHANNEL AND AN OVERALL STATUS MESSAGE, AND
001600*          PRINTS ONE LINE PER HOUSEHOLD.
001700*
001800*          ONLY THE PROTOTYPE (4-CHANNEL) KIT CARRIES THE
001900*          LIGHT/OCCUPANCY/NOISE/TOILET CHANNEL BREAKOUT THIS
002000*          SCREEN DISPLAYS - A HOUSEHOLD ON THE LEGACY LED-ONLY KIT
002100*          HAS NO PER-CHANNEL DATA TO SHOW AND IS TREATED THE SAME
002200*          AS A HOUSEHOLD WITH NO READING AT ALL.
002300*
002400*******************************************************************
002500*
002600*         HOUSEHOLD MASTER FILE    -   SNRSAFE.PROD.HSHOLD.MASTER
002700*
002800*         SENSOR SUMMARY FILE      -   DYNAMIC, SEE 200-SELECT-
002900*                                       SENSOR-SOURCE BELOW
003000*
003100*         MONITORING SNAPSHOT RPT  -   SNRSAFE.PROD.HHMONTR.RPT
003200*
003300*******************************************************************
003400*-----------------------------------------------------------------
003500* CHANGE LOG
003600*   1989-06-17  MHS  ORIGINAL
003700*   1999-01-08  JCK  Y2K - RECORDED-DATE FIELD ALREADY PIC 9(8),
003800*                     REVIEWED, NO CHANGE REQUIRED
003900*   2019-10-08  DLH  REQ 52210 - CALLS ELAPSFMT FOR THE DISPLAYED
004000*                     LAST-ACTIVITY COLUMN INSTEAD OF PRINTING THE
004100*                     RAW TIMESTAMP, PORTAL SCREEN WAS CONFUSING
004200*                     CASE MANAGERS
004300*   2021-03-25  MHS  REQ 53401 - STATUS-MESSAGE RULES 2/3 AND 4/5
004400*                     LEFT AS SEPARATE WHEN CLAUSES ON PURPOSE - SEE
004500*                     NOTE AT 500-DERIVE-STATUS-MESSAGE, DO NOT
004600*                     COLLAPSE THESE, MATCHES THE PORTAL'S RULE ENGINE
004700*   2023-04-11  MHS  REQ 55046 - WS-LATEST-LIGHT AT 310 WAS COLLAPSED
004800*                     TO 1/0, SO 400'S CHANNEL AVERAGE COULD NEVER
004900*                     PASS 1.0 AND RULES 4/5 NEVER FIRED - LIGHT NOW
005000*                     CARRIES THE SUMMED ROOM COUNT, FIELD WIDENED
005100*                     TO PIC 9(02)
005200*   2023-04-11  MHS  REQ 55048 - CHANNEL TABLE AND SNAPSHOT LEVEL/
005300*                     ACTIVITY FIELDS PACKED COMP-3, WERE ZONED
005400*                     DISPLAY - THESE ARE COMPUTED DECIMAL SCORES,
005500*                     NOT PRINTED FIELDS, SAME AS ANY OTHER PACKED
005600*                     WORK FIELD IN THIS SHOP
005700*   2023-04-11  MHS  REQ 55051 - MORE-HOUSEHOLDS-SW AND MORE-
005800*                     SENSOR-RECS-SW MOVED OUT TO STANDALONE 77-LEVELS,
005900*                     WERE BURIED UNDER SWITCHES WITH THE FOUND-
006000*                     INDICATORS INSTEAD OF STANDING ALONE
006100*   2023-04-11  MHS  REQ 55053 - CCYY/MM/DD AND HH/MI/SS REDEFINES
006200*                     ADDED OVER WS-LATEST-DATE, WS-NOW-YMD AND
006300*                     WS-NOW-HMS TO MATCH THE SPLIT-VIEW STYLE THE
006400*                     REST OF THE SUITE ALREADY CARRIES ON ITS DATE
006500*                     WORK FIELDS
006600*******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT HSHOLD-FILE
007500            ASSIGN       TO HSHOLD
007600            ORGANIZATION IS INDEXED
007700            ACCESS MODE  IS DYNAMIC
007800            RECORD KEY   IS HSH-HOUSEHOLD-ID
007900            FILE STATUS  IS HSHOLD-STATUS.
008000 
008100     SELECT SENSOR-SUMMARY-FILE
008200            ASSIGN       TO DYNAMIC WS-SENSRSUM-DSN
008300            ORGANIZATION IS SEQUENTIAL
008400            ACCESS MODE  IS SEQUENTIAL
008500            FILE STATUS  IS SENSRSUM-STATUS.
008600 
008700     SELECT SNAPSHOT-RPT
008800            ASSIGN       TO HHMONRPT.
008900 
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  HSHOLD-FILE
009300     RECORD CONTAINS 200 CHARACTERS
009400     DATA RECORD IS HOUSEHOLD-MASTER-REC.
009500 COPY HSHOLD.
009600 
009700 FD  SENSOR-SUMMARY-FILE
009800     RECORD CONTAINS 36 CHARACTERS
009900     DATA RECORD IS SENSOR-SUMMARY-FILE-REC.
010000 01  SENSOR-SUMMARY-FILE-REC          PIC X(36).
010100 
010200 FD  SNAPSHOT-RPT
010300     RECORD CONTAINS 133 CHARACTERS
010400     DATA RECORD IS WS-PRINT-LINE.
010500 01  WS-PRINT-LINE                    PIC X(133).
010600 
010700 WORKING-STORAGE SECTION.
010800 COPY SENSRSUM.
010900 
011000 01  FILE-STATUS-CODES.
011100     05  HSHOLD-STATUS                PIC X(02).
011200         88  HSHOLD-OK                    VALUE "00".
011300         88  HSHOLD-AT-END                 VALUE "10".
011400     05  SENSRSUM-STATUS               PIC X(02).
011500         88  SENSRSUM-OK                   VALUE "00".
011600         88  SENSRSUM-NOTFOUND             VALUE "35".
011700     05  FILLER                        PIC X(06).
011800 
011900 01  SWITCHES.
012000     05  WS-SOURCE-FOUND-SW            PIC X(01) VALUE "N".
012100         88  WS-SOURCE-FOUND               VALUE "Y".
012200     05  WS-READING-FOUND-SW           PIC X(01) VALUE "N".
012300         88  WS-READING-FOUND              VALUE "Y".
012400     05  FILLER                        PIC X(10).
012500 
012600 77  MORE-HOUSEHOLDS-SW            PIC X(01) VALUE "Y".
012700     88  NO-MORE-HOUSEHOLDS               VALUE "N".
012800 
012900 77  MORE-SENSOR-RECS-SW           PIC X(01) VALUE "Y".
013000     88  NO-MORE-SENSOR-RECS              VALUE "N".
013100 
013200 01  WS-DYNAMIC-DSNAMES.
013300     05  WS-SENSRSUM-DSN               PIC X(44).
013400     05  FILLER                        PIC X(10).
013500 
013600 01  WS-LATEST-READING.
013700     05  WS-LATEST-DATE                PIC 9(08) VALUE ZERO.
013800     05  WS-LATEST-DAY-SPLIT REDEFINES WS-LATEST-DATE.
013900         10  WS-LATEST-CCYY                PIC 9(04).
014000         10  WS-LATEST-MM                  PIC 9(02).
014100         10  WS-LATEST-DD                  PIC 9(02).
014200     05  WS-LATEST-HOUR                PIC 9(02) VALUE ZERO.
014300     05  WS-LATEST-LIGHT               PIC 9(02) VALUE ZERO.
014400     05  WS-LATEST-OCCUPANCY           PIC 9(01) VALUE ZERO.
014500     05  WS-LATEST-NOISE               PIC 9(01) VALUE ZERO.
014600     05  WS-LATEST-TOILET              PIC 9(01) VALUE ZERO.
014700     05  FILLER                        PIC X(10).
014800 
014900 01  WS-CHANNEL-TABLE.
015000     05  WS-CHANNEL-TAB OCCURS 4 TIMES INDEXED BY CH-IDX.
015100         10  CH-VALUE                 PIC 9(03)V9(01) COMP-3.
015200     05  FILLER                        PIC X(10).
015300 
015400 01  WS-SNAPSHOT-REC.
015500     05  WS-SNAP-LIGHT-LEVEL           PIC 9(03)V9(01) COMP-3.
015600     05  WS-SNAP-OCCUPANCY-LEVEL       PIC 9(03)V9(01) COMP-3.
015700     05  WS-SNAP-NOISE-LEVEL           PIC 9(03)V9(01) COMP-3.
015800     05  WS-SNAP-TOILET-LEVEL          PIC 9(03)V9(01) COMP-3.
015900     05  WS-SNAP-ACTIVITY-LEVEL        PIC 9(03)V9(01) COMP-3.
016000     05  WS-SNAP-CHANNEL-COUNT         PIC 9(01) COMP.
016100     05  WS-SNAP-STATUS-MESSAGE        PIC X(20).
016200     05  WS-SNAP-HOURS-SINCE           PIC 9(04) COMP.
016300     05  WS-SNAP-MINUTES-SINCE         PIC S9(9) COMP.
016400     05  WS-SNAP-ELAPSED-PHRASE        PIC X(20).
016500     05  FILLER                        PIC X(10).
016600 
016700 01  WS-DATE-FIELDS.
016800     05  WS-NOW-YMD                    PIC 9(08).
016900     05  WS-NOW-DAY-SPLIT REDEFINES WS-NOW-YMD.
017000         10  WS-NOW-CCYY                   PIC 9(04).
017100         10  WS-NOW-MM                     PIC 9(02).
017200         10  WS-NOW-DD                     PIC 9(02).
017300     05  WS-NOW-HMS                    PIC 9(06).
017400     05  WS-NOW-TIME-SPLIT REDEFINES WS-NOW-HMS.
017500         10  WS-NOW-HH                     PIC 9(02).
017600         10  WS-NOW-MI                     PIC 9(02).
017700         10  WS-NOW-SS                     PIC 9(02).
017800     05  FILLER                        PIC X(10).
017900 
018000 COPY ABNDREC.
018100 
018200 01  LK-MINUTES-SINCE                  PIC S9(9) COMP.
018300 01  LK-ELAPSED-PHRASE                 PIC X(20).
018400 01  LK-RETURN-CD                      PIC S9(4) COMP.
018500 
018600 01  WS-HEADING-LINE-1.
018700     05  FILLER                        PIC X(48) VALUE SPACES.
018800     05  FILLER                        PIC X(30)
018900             VALUE "HOUSEHOLD MONITORING SNAPSHOT".
019000     05  FILLER                        PIC X(55) VALUE SPACES.
019100 
019200 01  WS-HEADING-LINE-2.
019300     05  FILLER                        PIC X(01) VALUE SPACE.
019400     05  FILLER                        PIC X(08) VALUE "HSHOLD".
019500     05  FILLER                        PIC X(02) VALUE SPACES.
019600     05  FILLER                        PIC X(30) VALUE "HOUSEHOLD-NAME".
019700     05  FILLER                        PIC X(08) VALUE "ACT-LVL".
019800     05  FILLER                        PIC X(20) VALUE "STATUS-MESSAGE".
019900     05  FILLER                        PIC X(20) VALUE "LAST-ACTIVITY".
020000 
020100 01  WS-DETAIL-LINE.
020200     05  FILLER                        PIC X(01) VALUE SPACE.
020300     05  DL-HOUSEHOLD-ID               PIC 9(06).
020400     05  FILLER                        PIC X(02) VALUE SPACES.
020500     05  DL-HOUSEHOLD-NAME             PIC X(30).
020600     05  DL-ACTIVITY-LEVEL             PIC ZZ9.9.
020700     05  FILLER                        PIC X(04) VALUE SPACES.
020800     05  DL-STATUS-MESSAGE             PIC X(20).
020900     05  DL-LAST-ACTIVITY              PIC X(20).
021000 
021100 PROCEDURE DIVISION.
021200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-HOUSEHOLDS.
021400     PERFORM 999-CLEANUP THRU 999-EXIT.
021500     MOVE +0 TO RETURN-CODE.
021600     GOBACK.
021700 
021800 000-HOUSEKEEPING.
021900     MOVE "000-HOUSEKEEPING       " TO PARA-NAME.
022000     OPEN INPUT HSHOLD-FILE.
022100     OPEN OUTPUT SNAPSHOT-RPT.
022200     ACCEPT WS-NOW-YMD FROM DATE YYYYMMDD.
022300     ACCEPT WS-NOW-HMS FROM TIME.
022400     MOVE WS-HEADING-LINE-1 TO WS-PRINT-LINE.
022500     WRITE WS-PRINT-LINE BEFORE ADVANCING TOP-OF-FORM.
022600     MOVE WS-HEADING-LINE-2 TO WS-PRINT-LINE.
022700     WRITE WS-PRINT-LINE AFTER ADVANCING 2 LINES.
022800 000-EXIT.
022900     EXIT.
023000 
023100 100-MAINLINE.
023200     MOVE "100-MAINLINE           " TO PARA-NAME.
023300     PERFORM 110-READ-NEXT-HOUSEHOLD THRU 110-EXIT.
023400     IF NOT NO-MORE-HOUSEHOLDS
023500         PERFORM 200-SELECT-SENSOR-SOURCE THRU 200-EXIT
023600         PERFORM 300-FIND-LATEST-READING THRU 300-EXIT
023700         PERFORM 400-COMPUTE-ACTIVITY-LEVEL THRU 400-EXIT
023800         PERFORM 500-DERIVE-STATUS-MESSAGE THRU 500-EXIT
023900         PERFORM 600-FORMAT-LAST-ACTIVITY THRU 600-EXIT
024000         PERFORM 900-PRINT-SNAPSHOT-ROW THRU 900-EXIT.
024100 100-EXIT.
024200     EXIT.
024300 
024400 110-READ-NEXT-HOUSEHOLD.
024500     MOVE "110-READ-NEXT-HOUSEHOLD" TO PARA-NAME.
024600     READ HSHOLD-FILE NEXT RECORD
024700         AT END
024800             SET NO-MORE-HOUSEHOLDS TO TRUE.
024900 110-EXIT.
025000     EXIT.
025100 
025200 200-SELECT-SENSOR-SOURCE.
025300     MOVE "200-SELECT-SENSOR-SOURCE" TO PARA-NAME.
025400     MOVE "N" TO WS-SOURCE-FOUND-SW.
025500     STRING "SNRSAFE.PROD.SENSRSUM.H" DELIMITED BY SIZE
025600            HSH-HOUSEHOLD-ID DELIMITED BY SIZE
025700            INTO WS-SENSRSUM-DSN.
025800     OPEN INPUT SENSOR-SUMMARY-FILE.
025900     IF SENSRSUM-OK
026000         SET WS-SOURCE-FOUND TO TRUE
026100     ELSE
026200         CLOSE SENSOR-SUMMARY-FILE.
026300 200-EXIT.
026400     EXIT.
026500 
026600 300-FIND-LATEST-READING.
026700     MOVE "300-FIND-LATEST-READING" TO PARA-NAME.
026800     MOVE "N" TO WS-READING-FOUND-SW.
026900     MOVE ZERO TO WS-LATEST-DATE WS-LATEST-HOUR.
027000     MOVE ZERO TO WS-LATEST-LIGHT WS-LATEST-OCCUPANCY.
027100     MOVE ZERO TO WS-LATEST-NOISE WS-LATEST-TOILET.
027200     IF WS-SOURCE-FOUND
027300         MOVE "Y" TO MORE-SENSOR-RECS-SW
027400         PERFORM 310-READ-AND-KEEP-LATEST THRU 310-EXIT
027500             UNTIL NO-MORE-SENSOR-RECS
027600         CLOSE SENSOR-SUMMARY-FILE.
027700 300-EXIT.
027800     EXIT.
027900 
028000 310-READ-AND-KEEP-LATEST.
028100     MOVE "310-READ-AND-KEEP-LATEST" TO PARA-NAME.
028200     READ SENSOR-SUMMARY-FILE INTO SENSOR-SUMMARY-REC
028300         AT END SET NO-MORE-SENSOR-RECS TO TRUE
028400     END-READ.
028500     IF NOT NO-MORE-SENSOR-RECS
028600*        RECORDS ARRIVE PRESORTED ASCENDING BY RECORDED-AT, SO THE
028700*        LAST ONE READ IS ALWAYS THE MOST RECENT
028800         SET WS-READING-FOUND TO TRUE
028900         MOVE SSM-RECORDED-DATE     TO WS-LATEST-DATE
029000         MOVE SSM-RECORDED-HOUR     TO WS-LATEST-HOUR
029100*        LIGHT IS CARRIED AS THE SUM OF THE THREE ROOM COUNTS, NOT
029200*        COLLAPSED TO ON/OFF, SO A HOUSEHOLD WITH SEVERAL FIXTURES
029300*        LIT CAN CARRY A REAL MAGNITUDE INTO 400'S CHANNEL AVERAGE,
029400*        REQ 55046
029500         COMPUTE WS-LATEST-LIGHT =
029600             SSM-LED-MASTER-ROOM + SSM-LED-LIVING-ROOM +
029700             SSM-LED-KITCHEN.
029800         MOVE SSM-IS-OCCUPIED       TO WS-LATEST-OCCUPANCY.
029900         MOVE SSM-IS-NOISY          TO WS-LATEST-NOISE.
030000         MOVE SSM-LED-TOILET        TO WS-LATEST-TOILET.
030100 310-EXIT.
030200     EXIT.
030300 
030400 400-COMPUTE-ACTIVITY-LEVEL.
030500     MOVE "400-COMPUTE-ACTIVITY-LEVEL" TO PARA-NAME.
030600     MOVE ZERO TO WS-SNAP-LIGHT-LEVEL WS-SNAP-OCCUPANCY-LEVEL.
030700     MOVE ZERO TO WS-SNAP-NOISE-LEVEL WS-SNAP-TOILET-LEVEL.
030800     MOVE ZERO TO WS-SNAP-ACTIVITY-LEVEL WS-SNAP-CHANNEL-COUNT.
030900     IF WS-READING-FOUND
031000         MOVE WS-LATEST-LIGHT     TO WS-SNAP-LIGHT-LEVEL
031100         MOVE WS-LATEST-OCCUPANCY TO WS-SNAP-OCCUPANCY-LEVEL
031200         MOVE WS-LATEST-NOISE     TO WS-SNAP-NOISE-LEVEL
031300         MOVE WS-LATEST-TOILET    TO WS-SNAP-TOILET-LEVEL
031400         MOVE WS-SNAP-LIGHT-LEVEL     TO CH-VALUE (1)
031500         MOVE WS-SNAP-OCCUPANCY-LEVEL TO CH-VALUE (2)
031600         MOVE WS-SNAP-NOISE-LEVEL     TO CH-VALUE (3)
031700         MOVE WS-SNAP-TOILET-LEVEL    TO CH-VALUE (4)
031800         PERFORM 410-ACCUMULATE-CHANNEL THRU 410-EXIT
031900             VARYING CH-IDX FROM 1 BY 1 UNTIL CH-IDX > 4
032000         IF WS-SNAP-CHANNEL-COUNT > 0
032100             COMPUTE WS-SNAP-ACTIVITY-LEVEL ROUNDED =
032200                 WS-SNAP-ACTIVITY-LEVEL / WS-SNAP-CHANNEL-COUNT.
032300 400-EXIT.
032400     EXIT.
032500 
032600 410-ACCUMULATE-CHANNEL.
032700     MOVE "410-ACCUMULATE-CHANNEL " TO PARA-NAME.
032800     IF CH-VALUE (CH-IDX) > 0
032900         ADD CH-VALUE (CH-IDX) TO WS-SNAP-ACTIVITY-LEVEL
033000         ADD 1 TO WS-SNAP-CHANNEL-COUNT.
033100 410-EXIT.
033200     EXIT.
033300 
033400*    RULES 2 AND 3 BELOW ARE REDUNDANT (BOTH PRODUCE "이상 없음") AND
033500*    SO ARE RULES 4 AND 5 (BOTH PRODUCE "정상 진행 감지") - THIS
033600*    MATCHES THE PORTAL RULE ENGINE'S OWN LADDER EXACTLY, DO NOT
033700*    COLLAPSE THEM, REQ 53401
033800 500-DERIVE-STATUS-MESSAGE.
033900     MOVE "500-DERIVE-STATUS-MESSAGE" TO PARA-NAME.
034000     IF NOT WS-READING-FOUND
034100         MOVE "데이터 없음"     TO WS-SNAP-STATUS-MESSAGE
034200         MOVE ZERO               TO WS-SNAP-HOURS-SINCE
034300     ELSE
034400         PERFORM 510-COMPUTE-HOURS-SINCE THRU 510-EXIT
034500         EVALUATE TRUE
034600             WHEN WS-SNAP-HOURS-SINCE > 12
034700                 MOVE "이상 없음" TO WS-SNAP-STATUS-MESSAGE
034800             WHEN WS-SNAP-HOURS-SINCE > 6
034900                 MOVE "이상 없음" TO WS-SNAP-STATUS-MESSAGE
035000             WHEN WS-SNAP-ACTIVITY-LEVEL > 2.0
035100                 MOVE "정상 진행 감지" TO WS-SNAP-STATUS-MESSAGE
035200             WHEN WS-SNAP-ACTIVITY-LEVEL > 1.0
035300                 MOVE "정상 진행 감지" TO WS-SNAP-STATUS-MESSAGE
035400             WHEN OTHER
035500                 MOVE "이상 없음" TO WS-SNAP-STATUS-MESSAGE
035600         END-EVALUATE.
035700 500-EXIT.
035800     EXIT.
035900 
036000 510-COMPUTE-HOURS-SINCE.
036100     MOVE "510-COMPUTE-HOURS-SINCE" TO PARA-NAME.
036200     PERFORM 520-COMPUTE-MINUTES-SINCE THRU 520-EXIT.
036300     COMPUTE WS-SNAP-HOURS-SINCE = WS-SNAP-MINUTES-SINCE / 60.
036400 510-EXIT.
036500     EXIT.
036600 
036700 520-COMPUTE-MINUTES-SINCE.
036800     MOVE "520-COMPUTE-MINUTES-SINCE" TO PARA-NAME.
036900*    ONLY THE DATE PORTION IS CARRIED ON THE SENSOR-SUMMARY RECORD
037000*    TO THE HOUR - MINUTES SINCE IS APPROXIMATED FROM WHOLE HOURS
037100*    ELAPSED BETWEEN THE READING'S HOUR BUCKET AND NOW
037200     IF WS-LATEST-DATE = WS-NOW-YMD
037300         COMPUTE WS-SNAP-MINUTES-SINCE =
037400             ((WS-NOW-HMS / 10000) - WS-LATEST-HOUR) * 60
037500     ELSE
037600         COMPUTE WS-SNAP-MINUTES-SINCE =
037700             (((WS-NOW-HMS / 10000) - WS-LATEST-HOUR) * 60) + 1440.
037800     IF WS-SNAP-MINUTES-SINCE < 0
037900         MOVE ZERO TO WS-SNAP-MINUTES-SINCE.
038000 520-EXIT.
038100     EXIT.
038200 
038300 600-FORMAT-LAST-ACTIVITY.
038400     MOVE "600-FORMAT-LAST-ACTIVITY" TO PARA-NAME.
038500     IF WS-READING-FOUND
038600         MOVE WS-SNAP-MINUTES-SINCE TO LK-MINUTES-SINCE
038700     ELSE
038800         MOVE -1 TO LK-MINUTES-SINCE.
038900     CALL "ELAPSFMT" USING LK-MINUTES-SINCE, LK-ELAPSED-PHRASE,
039000             LK-RETURN-CD.
039100     MOVE LK-ELAPSED-PHRASE TO WS-SNAP-ELAPSED-PHRASE.
039200 600-EXIT.
039300     EXIT.
039400 
039500 900-PRINT-SNAPSHOT-ROW.
039600     MOVE "900-PRINT-SNAPSHOT-ROW " TO PARA-NAME.
039700     MOVE SPACES TO WS-DETAIL-LINE.
039800     MOVE HSH-HOUSEHOLD-ID    TO DL-HOUSEHOLD-ID.
039900     MOVE HSH-HOUSEHOLD-NAME  TO DL-HOUSEHOLD-NAME.
040000     MOVE WS-SNAP-ACTIVITY-LEVEL TO DL-ACTIVITY-LEVEL.
040100     MOVE WS-SNAP-STATUS-MESSAGE TO DL-STATUS-MESSAGE.
040200     MOVE WS-SNAP-ELAPSED-PHRASE TO DL-LAST-ACTIVITY.
040300     MOVE WS-DETAIL-LINE TO WS-PRINT-LINE.
040400     WRITE WS-PRINT-LINE AFTER ADVANCING 1 LINES.
040500 900-EXIT.
040600     EXIT.
040700 
040800 999-CLEANUP.
040900     MOVE "999-CLEANUP            " TO PARA-NAME.
041000     CLOSE HSHOLD-FILE.
041100     CLOSE SNAPSHOT-RPT.
041200 999-EXIT.
041300     EXIT.
041400 
041500 1000-ABEND-RTN.
041600     DISPLAY ABEND-REC.
041700     DISPLAY "*** ABNORMAL END OF JOB- HHMONTR ***" UPON CONSOLE.
041800     DIVIDE ZERO-VAL INTO ONE-VAL.
